000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - CITY COORDINATE REFERENCE RECORD.  LOADED ONCE AT START  *
000300*       OF RUN INTO THE IN-MEMORY CITY TABLE (SEE FDSWRK1) AND   *
000310*       SEARCHED BY CITY NAME FOR THE GEOGRAPHIC DRIFT RULE.     *
000320*       REPLACES THE OLD ON-LINE GEOCODER LOOKUP - THIS SHOP     *
000330*       NO LONGER HAS A LIVE FEED TO THAT SERVICE.               *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 01/14/99  R.OKONKWO  RTN 4410   NEW COPY BOOK
000650* 02/08/00  T.MASELLI  RTN 4601   RESERVED 2 TRAILING BYTES
000700*----------------------------------------------------------------*
000750
000800*----------------------------------------------------------------*
000850*    CITY COORDINATE RECORD.  RECORD LENGTH IS FIXED AT 36       *
000900*    BYTES.  LATITUDE AND LONGITUDE ARE SIGNED DEGREES.          *
000950*----------------------------------------------------------------*
001000     01  FDSCTYT.
001050         05  CT-CITY                     PIC  X(20).      001-020
001100         05  CT-LAT                      PIC  S9(03)V9(04).021-027
001200         05  CT-LON                      PIC  S9(03)V9(04).028-034
001300         05  FILLER                      PIC  X(02).      035-036
