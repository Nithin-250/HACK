000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - TRANSACTION LISTING DETAIL/TOTAL LINE.  SHARED BY        *
000300*       LISTING 1 (ALL TRANSACTIONS) AND LISTING 2 (FLAGGED      *
000310*       TRANSACTIONS) - COPY THIS MEMBER TWICE, REPLACING        *
000320*       ==:RPT:== BY THE CALLER'S OWN HIGH LEVEL QUALIFIER, THE   *
000330*       SAME WAY YWPLGR1 IS COPIED REPLACING ==:GR:==.            *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 02/08/00  T.MASELLI  RTN 4601   SPLIT OUT OF FDSRPTL SO A
000610*                                 COLUMN CHANGE HERE DOES NOT
000620*                                 FORCE A RECOMPILE OF THE
000630*                                 HEADING/BLACKLIST LINES
000700*----------------------------------------------------------------*
000750
000800*----------------------------------------------------------------*
000850*    TRANSACTION DETAIL LINE - LISTINGS 1 AND 2                  *
000900*----------------------------------------------------------------*
001000     01  :RPT:-DETAIL-LINE.
001050         05  :RPT:-DL-TRANS-ID           PIC  X(12).
001100         05  FILLER                      PIC  X(02).
001150         05  :RPT:-DL-TIMESTAMP          PIC  X(19).
001200         05  FILLER                      PIC  X(02).
001250         05  :RPT:-DL-CARD-TYPE          PIC  X(10).
001300         05  FILLER                      PIC  X(02).
001350         05  :RPT:-DL-LOCATION           PIC  X(20).
001400         05  FILLER                      PIC  X(02).
001450         05  :RPT:-DL-AMOUNT             PIC  ZZZ,ZZZ,ZZ9.99.
001500         05  FILLER                      PIC  X(02).
001550         05  :RPT:-DL-CURRENCY           PIC  X(03).
001600         05  FILLER                      PIC  X(02).
001650         05  :RPT:-DL-RECIP-ACCT         PIC  X(12).
001700         05  FILLER                      PIC  X(02).
001750         05  :RPT:-DL-FRAUD-FLAG         PIC  X(01).
001800         05  FILLER                      PIC  X(02).
001850         05  :RPT:-DL-RISK-SCORE         PIC  ZZ9.
001900         05  FILLER                      PIC  X(02).
001950         05  :RPT:-DL-REASON-CODES       PIC  X(14).
002000         05  FILLER                      PIC  X(06).
002050
002100*----------------------------------------------------------------*
002150*    TOTAL LINE - LISTINGS 1 AND 2                               *
002200*----------------------------------------------------------------*
002250     01  :RPT:-TOTAL-LINE.
002300         05  FILLER                      PIC  X(01).
002350         05  :RPT:-TL-LITERAL            PIC  X(20).
002400         05  FILLER                      PIC  X(02).
002450         05  :RPT:-TL-COUNT              PIC  ZZZ,ZZ9.
002500         05  FILLER                      PIC  X(04).
002550         05  :RPT:-TL-AMOUNT-LITERAL     PIC  X(14).
002600         05  :RPT:-TL-AMOUNT             PIC  ZZZ,ZZZ,ZZ9.99.
002650         05  FILLER                      PIC  X(04).
002700         05  :RPT:-TL-FLAGGED-LITERAL    PIC  X(16).
002750         05  :RPT:-TL-FLAGGED-COUNT      PIC  ZZZ,ZZ9.
002800         05  FILLER                      PIC  X(04).
002850         05  :RPT:-TL-FLAGGED-AMT-LIT    PIC  X(17).
002900         05  :RPT:-TL-FLAGGED-AMOUNT     PIC  ZZZ,ZZZ,ZZ9.99.
