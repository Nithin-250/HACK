000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - PAGE HEADING AND BLACKLIST LISTING PRINT LINES.  SEE     *
000300*       FDSRPTD FOR THE TRANSACTION DETAIL/TOTAL LINE SHARED BY  *
000310*       LISTINGS 1 AND 2.                                        *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 01/14/99  R.OKONKWO  RTN 4410   NEW COPY BOOK
000650* 02/08/00  T.MASELLI  RTN 4601   SPLIT THE DETAIL/TOTAL LINE
000660*                                 OUT TO FDSRPTD
000700*----------------------------------------------------------------*
000750
000800*----------------------------------------------------------------*
000850*    PAGE HEADING LINE - RPTFILE IS 132 PRINT POSITIONS          *
000900*----------------------------------------------------------------*
001000     01  RPT-HEADING-LINE.
001050         05  FILLER                      PIC  X(01).
001100         05  RPT-HD-RUN-DATE             PIC  X(10).
001150         05  FILLER                      PIC  X(05).
001200         05  RPT-HD-TITLE                PIC  X(40).
001250         05  FILLER                      PIC  X(20).
001300         05  RPT-HD-PAGE-LITERAL         PIC  X(05)
001310                                          VALUE 'PAGE '.
001350         05  RPT-HD-PAGE-NUMBER          PIC  ZZ9.
001400         05  FILLER                      PIC  X(48).
001450
001500*----------------------------------------------------------------*
001550*    BLACKLIST LISTING LINE - LISTING 3                          *
001600*----------------------------------------------------------------*
001700     01  RPT-BLACKLIST-LINE.
001750         05  FILLER                      PIC  X(01).
001800         05  RPT-BL-TYPE-LITERAL         PIC  X(04).
001850         05  FILLER                      PIC  X(03).
001900         05  RPT-BL-VALUE                PIC  X(15).
001950         05  FILLER                      PIC  X(03).
002000         05  RPT-BL-REASON               PIC  X(30).
002050         05  FILLER                      PIC  X(76).
002100
002150*----------------------------------------------------------------*
002200*    BLACKLIST TOTAL LINE                                        *
002250*----------------------------------------------------------------*
002300     01  RPT-BLACKLIST-TOTAL-LINE.
002350         05  FILLER                      PIC  X(01).
002400         05  RPT-BLT-LITERAL             PIC  X(26).
002450         05  RPT-BLT-COUNT               PIC  ZZZ,ZZ9.
002500         05  FILLER                      PIC  X(98).
