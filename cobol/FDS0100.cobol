000100 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    FDS0100.
000200 AUTHOR.        J. HALVORSEN.
000250 INSTALLATION.  CARD SERVICES DATA CENTER.
000300 DATE-WRITTEN.  11/12/1987.
000350 DATE-COMPILED.
000400 SECURITY.      CONFIDENTIAL - CARD SERVICES DATA CENTER
000410                INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000420                OUTSIDE THE AUTHORIZATION AND FRAUD UNIT.
000450*****************************************************************
000500* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000550* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000600*****************************************************************
000650* FDS0100 - FRAUD DETECTION BATCH DRIVER.  READS THE DAY'S CARD  *
000700*           AUTHORIZATION EXTRACT (TRANSIN), SCORES EACH         *
000750*           TRANSACTION AGAINST THE BLACKLIST AND THE RUNNING    *
000800*           PER-CARD-TYPE HISTORY, POSTS THE DECISION TO         *
000850*           TRANSOUT, GROWS THE BLACKLIST WHEN A TRANSACTION IS  *
000900*           FRAUDULENT, AND PRINTS THE THREE END-OF-RUN          *
000950*           LISTINGS.  RUNS ONCE A DAY AFTER THE AUTH EXTRACT.   *
001000*----------------------------------------------------------------*
001050*                         CHANGE HISTORY                        *
001100*----------------------------------------------------------------*
001150* MOD DATE  BY WHOM    REASON     CHANGE MADE
001200*
001250* 11/12/87  J.HALVORSEN RTN 0091  ORIGINAL PROGRAM - OVERNIGHT
001300*                                 AUTHORIZATION LOG SCAN, FLAGGED
001350*                                 ON HARD-CODED ACCOUNT LIST ONLY
001400* 04/03/89  J.HALVORSEN RTN 0348  ADDED THE BLACKLISTED-IP CHECK
001450*                                 WHEN DIAL-UP POS TERMINALS
001500*                                 STARTED CARRYING AN ORIGINATING
001550*                                 ADDRESS
001600* 09/14/91  D.PRZYBYLA  RTN 0812  ADDED ODD-HOUR SCORING
001650* 02/20/93  D.PRZYBYLA  RTN 1055  CONVERTED RUN TOTALS TO COMP-3 -
001700*                                 DISPLAY ACCUMULATORS WERE
001750*                                 OVERFLOWING ON HIGH-VOLUME DAYS
001800* 07/08/95  M.OKAFOR    RTN 1290  ADDED THE GEOGRAPHIC-DRIFT
001850*                                 CHECK USING THE NEW CITYTAB
001900*                                 REFERENCE FILE
FR1998* 10/02/98  M.OKAFOR    RTN 1998  Y2K REMEDIATION - ALL DATE
FR1998*                                 FIELDS REVIEWED; TRANSIN
FR1998*                                 TIMESTAMP CONFIRMED CCYY
FR1998*                                 ALREADY - NO WINDOWING NEEDED
FR4410* 01/14/99  R.OKONKWO  RTN 4410   FULL REWRITE ONTO THE NEW
FR4410*                                 FDSTRIN/FDSTROT/FDSBLKL/FDSCTYT
FR4410*                                 COPY BOOKS.  REPLACES THE OLD
FR4410*                                 AUTH-LOG EXTRACT FORMAT AND THE
FR4410*                                 HARD-CODED ACCOUNT LIST WITH THE
FR4410*                                 BLACKLIST TABLE.  AMOUNT-ANOMALY
FR4410*                                 (Z-SCORE) RULE ADDED AT THE SAME
FR4410*                                 TIME PER AUTH UNIT REQUEST 4409
FR4488* 06/02/99  R.OKONKWO  RTN 4488   IP CHECK NOW SKIPS BLANK
FR4488*                                 TR-CLIENT-IP RATHER THAN
FR4488*                                 MATCHING IT AGAINST THE TABLE
FR4522* 11/09/99  T.MASELLI  RTN 4522   ADDED THE CARD-TYPE HISTORY
FR4522*                                 TABLE AND REWORKED THE
FR4522*                                 GEO-DRIFT RULE TO COMPARE
FR4522*                                 AGAINST THE LAST TRANSACTION OF
FR4522*                                 THE SAME CARD TYPE INSTEAD OF
FR4522*                                 THE PRIOR RECORD REGARDLESS OF
FR4522*                                 CARD TYPE
FR4601* 02/08/00  T.MASELLI  RTN 4601   SPLIT THE DETAIL/TOTAL PRINT
FR4601*                                 LINE OUT TO FDSRPTD; ADDED THE
FR4601*                                 RUN-TOTAL TRAILER LINES TO
FR4601*                                 LISTINGS 1 AND 2
FR4688* 09/19/00  T.MASELLI  RTN 4688   GEO-DRIFT NOW USES A TRUE
FR4688*                                 HAVERSINE CALCULATION (SERIES
FR4688*                                 SINE/COSINE/ARCSINE AND A
FR4688*                                 NEWTON'S-METHOD SQUARE ROOT -
FR4688*                                 SEE FDSWRK1) IN PLACE OF THE
FR4688*                                 FLAT-MILEAGE-TABLE LOOKUP
002200*----------------------------------------------------------------*
002250
002300 ENVIRONMENT DIVISION.
002350 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER.   IBM-3090.
002450 OBJECT-COMPUTER.   IBM-3090.
002500 SPECIAL-NAMES.
002550     C01 IS TOP-OF-FORM.
002600
002650 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002750     SELECT TRANSIN  ASSIGN TO TRANSIN
002800         ORGANIZATION IS SEQUENTIAL
002850         FILE STATUS IS WRK-TRANSIN-STATUS.
002900     SELECT CITYTAB  ASSIGN TO CITYTAB
002950         ORGANIZATION IS SEQUENTIAL
003000         FILE STATUS IS WRK-CITYTAB-STATUS.
003050     SELECT TRANSOUT ASSIGN TO TRANSOUT
003100         ORGANIZATION IS SEQUENTIAL
003150         FILE STATUS IS WRK-TRANSOUT-STATUS.
003200     SELECT BLACKOUT ASSIGN TO BLACKOUT
003250         ORGANIZATION IS SEQUENTIAL
003300         FILE STATUS IS WRK-BLACKOUT-STATUS.
003350     SELECT RPTFILE  ASSIGN TO RPTFILE
003400         ORGANIZATION IS SEQUENTIAL
003450         FILE STATUS IS WRK-RPTFILE-STATUS.
003500
003550 DATA DIVISION.
003600 FILE SECTION.
003650*----------------------------------------------------------------*
003700*    TRANSIN - THE DAY'S CARD AUTHORIZATION EXTRACT, ARRIVAL      *
003750*    ORDER.  RECORD LENGTH 102, FIXED.                            *
003800*----------------------------------------------------------------*
003850 FD  TRANSIN
003900     LABEL RECORDS ARE STANDARD
003950     RECORDING MODE IS F.
004000     COPY FDSTRIN.
004050
004100*----------------------------------------------------------------*
004150*    CITYTAB - CITY/COORDINATE REFERENCE, LOADED ONCE.  RECORD    *
004200*    LENGTH 36, FIXED.                                            *
004250*----------------------------------------------------------------*
004300 FD  CITYTAB
004350     LABEL RECORDS ARE STANDARD
004400     RECORDING MODE IS F.
004450     COPY FDSCTYT.
004500
004550*----------------------------------------------------------------*
004600*    TRANSOUT - DECISIONED TRANSACTION HISTORY, ONE PER TRANSIN   *
004650*    RECORD.  RECORD LENGTH 124, FIXED.  WRITTEN DURING THE MAIN  *
004700*    PASS, THEN RE-READ TWICE DURING REPORTING (LISTINGS 1/2).    *
004750*----------------------------------------------------------------*
004800 FD  TRANSOUT
004850     LABEL RECORDS ARE STANDARD
004900     RECORDING MODE IS F.
004950     COPY FDSTROT.
005000
005050*----------------------------------------------------------------*
005100*    BLACKOUT - THE BLACKLIST AS IT STANDS AT END OF RUN.         *
005150*    RECORD LENGTH 46, FIXED.                                     *
005200*----------------------------------------------------------------*
005250 FD  BLACKOUT
005300     LABEL RECORDS ARE STANDARD
005350     RECORDING MODE IS F.
005400     COPY FDSBLKL.
005450
005500*----------------------------------------------------------------*
005550*    RPTFILE - THE THREE END-OF-RUN LISTINGS.  132 PRINT          *
005600*    POSITIONS.                                                   *
005650*----------------------------------------------------------------*
005700 FD  RPTFILE
005750     LABEL RECORDS ARE OMITTED
005800     RECORDING MODE IS F.
005850 01  RPTFILE-RECORD                         PIC  X(132).
005900
005950 WORKING-STORAGE SECTION.
006000     COPY FDSWRK1.
006050
006100     COPY FDSRPTL.
006150     COPY FDSRPTD REPLACING ==:RPT:== BY ==ALL==.
006200     COPY FDSRPTD REPLACING ==:RPT:== BY ==FLG==.
006250
006300*----------------------------------------------------------------*
006350*    FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN; SEE       *
006400*    0190-FILE-ERROR.                                             *
006450*----------------------------------------------------------------*
006500 01  WRK-FILE-STATUSES.
006550     05  WRK-TRANSIN-STATUS          PIC  X(02).
006600     05  WRK-CITYTAB-STATUS          PIC  X(02).
006650     05  WRK-TRANSOUT-STATUS         PIC  X(02).
006700     05  WRK-BLACKOUT-STATUS         PIC  X(02).
006750     05  WRK-RPTFILE-STATUS          PIC  X(02).
006775     05  FILLER                      PIC  X(02).
006800
006850*----------------------------------------------------------------*
006900*    BLACKLIST INSERT PARAMETERS - SET BY THE CALLER, CONSUMED    *
006950*    BY 0240-INSERT-BLACKLIST-ENTRY AND 0244-SEARCH-BLACKLIST.    *
007000*----------------------------------------------------------------*
007050 01  WRK-BL-PARMS.
007100     05  WRK-NEW-BL-TYPE             PIC  X(01).
007150     05  WRK-NEW-BL-VALUE            PIC  X(15).
007200     05  WRK-NEW-BL-REASON           PIC  X(30).
007225     05  FILLER                      PIC  X(03).
007250
007300*----------------------------------------------------------------*
007350*    REASON-CODE/RISK-SCORE PARAMETERS - SET BY EACH RULE         *
007400*    PARAGRAPH, CONSUMED BY 0429-RECORD-REASON.                   *
007450*----------------------------------------------------------------*
007500 01  WRK-REASON-PARMS.
007550     05  WRK-NEW-REASON-CODE         PIC  X(02).
007600     05  WRK-NEW-REASON-SCORE        PIC  S9(03) COMP-3.
007675     05  FILLER                      PIC  X(03).
007680
007690     77  WRK-REASON-IDX               PIC  S9(04) COMP.
007700
007750*----------------------------------------------------------------*
007800*    REASON-CODE DISPLAY BUILD AREA FOR THE TWO TRANSACTION       *
007850*    LISTINGS - UP TO 5 CODES, ONE BLANK BETWEEN EACH.            *
007900*----------------------------------------------------------------*
007950 01  WRK-REASON-DISPLAY.
008000     05  WRK-RD-CODE1                PIC  X(02).
008050     05  FILLER                      PIC  X(01) VALUE SPACE.
008100     05  WRK-RD-CODE2                PIC  X(02).
008150     05  FILLER                      PIC  X(01) VALUE SPACE.
008200     05  WRK-RD-CODE3                PIC  X(02).
008250     05  FILLER                      PIC  X(01) VALUE SPACE.
008300     05  WRK-RD-CODE4                PIC  X(02).
008350     05  FILLER                      PIC  X(01) VALUE SPACE.
008400     05  WRK-RD-CODE5                PIC  X(02).
008450
008500*----------------------------------------------------------------*
008550*    RUN DATE FOR THE PAGE HEADING - ACCEPT FROM DATE RATHER      *
008600*    THAN FUNCTION CURRENT-DATE (THIS RELEASE HAS NO INTRINSIC    *
008650*    FUNCTION SUPPORT).  WRK-RUN-DATE-CCYY IS FILLED IN BY        *
008700*    0100-INITIALIZE FROM A CENTURY WINDOW - ACCEPT FROM DATE     *
008750*    ONLY RETURNS A 2-DIGIT YEAR.                                 *
008800*----------------------------------------------------------------*
008850 01  WRK-RUN-DATE-RAW.
008900     05  WRK-RD-YY                   PIC  9(02).
008950     05  WRK-RD-MM                   PIC  9(02).
009000     05  WRK-RD-DD                   PIC  9(02).
009050 01  WRK-RUN-DATE-CCYY REDEFINES WRK-RUN-DATE-RAW
009100                                  PIC  9(06).
009150 01  WRK-RUN-DATE-DISPLAY.
009200     05  WRK-RDD-MM                  PIC  9(02).
009250     05  FILLER                      PIC  X(01) VALUE '/'.
009300     05  WRK-RDD-DD                  PIC  9(02).
009350     05  FILLER                      PIC  X(01) VALUE '/'.
009400     05  WRK-RDD-YY                  PIC  9(02).
009450
009500 77  WRK-HEADING-TITLE               PIC  X(40).
009550
009600 PROCEDURE DIVISION.
009650*----------------------------------------------------------------*
009700 0000-MAINLINE.
009710*    TOP-LEVEL FLOW.  ONE PASS OVER TRANSIN DECIDES AND POSTS
009720*    EVERY TRANSACTION (0400); THE THREE LISTINGS EACH RE-OPEN
009730*    TRANSOUT FOR THEIR OWN SEQUENTIAL PASS RATHER THAN HOLDING
009740*    THE WHOLE RUN IN STORAGE, THE SAME WAY THE OLD AUTH-LOG
009745*    REPORTS WORKED.
009750*----------------------------------------------------------------*
009760*    CONTROL NEVER RETURNS TO THIS PARAGRAPH MID-RUN - EACH LINE
009770*    BELOW RUNS EXACTLY ONCE, TOP TO BOTTOM, THEN STOP RUN.
009800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
009850     PERFORM 0400-PROCESS-ONE-TRANSACTION THRU 0400-EXIT
009900         UNTIL WRK-TRANSIN-EOF.
009950     PERFORM 0500-FINISH-MAIN-PASS THRU 0500-EXIT.
010000     PERFORM 0600-PRINT-ALL-TRANSACTIONS THRU 0600-EXIT.
010050     PERFORM 0650-PRINT-FLAGGED-TRANSACTIONS THRU 0650-EXIT.
010100     PERFORM 0700-PRINT-BLACKLIST THRU 0700-EXIT.
010120*    BLACKOUT IS WRITTEN LAST, AFTER THE LISTINGS, SO ANY ACCOUNT
010130*    AUTO-BLACKLISTED DURING TODAY'S RUN (SEE 0430) IS ALREADY
010140*    ON THE FILE THE NEXT RUN WILL SEED FROM.
010150     PERFORM 0800-WRITE-BLACKLIST THRU 0800-EXIT.
010200     PERFORM 0950-TERMINATE-RUN THRU 0950-EXIT.
010220*    STOP RUN RETURNS CONTROL (AND RETURN-CODE ZERO) TO THE JCL
010225*    STEP THAT INVOKED THIS PROGRAM.
010230*    THE NEXT STEP IN THE JOB STREAM CHECKS RETURN-CODE BEFORE
010235*    DECIDING WHETHER TO GO ON.
010250     STOP RUN.
010300
010350*----------------------------------------------------------------*
010400 0100-INITIALIZE.
010410*    OPENS ALL FIVE FILES AND PRIMES THE RUN - SEEDS THE
010420*    BLACKLIST, LOADS THE CITY TABLE, AND READS THE FIRST
010430*    TRANSACTION SO 0000-MAINLINE'S PERFORM ... UNTIL CAN TEST
010435*    WRK-TRANSIN-EOF BEFORE IT EVER CALLS 0400.  ANY OPEN
010436*    FAILURE DROPS THROUGH TO 0190-FILE-ERROR AND ENDS THE RUN -
010437*    THERE IS NO PARTIAL-FILE-SET BATCH IN THIS SHOP.
010450*----------------------------------------------------------------*
010500     ACCEPT WRK-RUN-DATE-CCYY FROM DATE.
010510*    WRK-RUN-DATE-CCYY REDEFINES AS WRK-RUN-DATE-RAW (YYMMDD) SO
010520*    THE DECADE WINDOWING BELOW CAN PICK OFF MM/DD/YY FOR THE
010530*    PRINTED HEADING DATE - SEE THE REDEFINES IN WORKING-STORAGE.
010540     MOVE WRK-RD-MM TO WRK-RDD-MM.
010550     MOVE WRK-RD-DD TO WRK-RDD-DD.
010560*    THE WINDOW ITSELF LIVES IN 0900-PRINT-HEADING WHERE THE
010570*    DATE IS ACTUALLY FORMATTED FOR PRINT, NOT HERE.
010600     MOVE WRK-RD-YY TO WRK-RDD-YY.
010660*    TRANSIN IS OPENED FIRST - A MISSING TRANSACTION FILE IS
010665*    THE MOST LIKELY OPERATIONS MISTAKE, SO IT FAILS FASTEST.
010700     OPEN INPUT TRANSIN.
010710*    TRANSIN IS THE SCORING ENGINE'S ONLY INPUT - ONE RECORD IN,
010720*    ONE DECISIONED RECORD OUT TO TRANSOUT.
010750     IF WRK-TRANSIN-STATUS NOT = '00'
010800         GO TO 0190-FILE-ERROR
010850     END-IF.
010900     OPEN INPUT CITYTAB.
010910*    CITYTAB IS THE GEOCODER REPLACEMENT - A STATIC CITY/LAT/LON
010920*    LOOKUP TABLE, NOT A NETWORK CALL.  LOADED ONCE, BELOW.
010950     IF WRK-CITYTAB-STATUS NOT = '00'
010960*    CITYTAB IS READ-ONLY FOR THE WHOLE RUN - NOTHING IN THIS
010970*    PROGRAM EVER WRITES BACK TO IT.
011000         GO TO 0190-FILE-ERROR
011050     END-IF.
011090*    TRANSOUT IS OPENED OUTPUT (NOT EXTEND) HERE - THIS PROGRAM
011095*    ALWAYS REBUILDS IT FROM SCRATCH FOR A FRESH TRANSIN RUN.
011100     OPEN OUTPUT TRANSOUT.
011150     IF WRK-TRANSOUT-STATUS NOT = '00'
011200         GO TO 0190-FILE-ERROR
011250     END-IF.
011290*    RPTFILE CARRIES ALL THREE END-OF-RUN LISTINGS - IT STAYS
011295*    OPEN ACROSS 0500, 0600, 0650 AND 0700 AND CLOSES ONLY IN 0950.
011300     OPEN OUTPUT RPTFILE.
011350     IF WRK-RPTFILE-STATUS NOT = '00'
011400         GO TO 0190-FILE-ERROR
011450     END-IF.
011470*    ALL FOUR FILES OPENED CLEAN BEFORE ANY IN-MEMORY TABLE IS
011475*    TOUCHED - A BAD OPEN NEVER LEAVES A PARTIALLY SEEDED TABLE.
011500     PERFORM 0200-SEED-BLACKLIST THRU 0200-EXIT.
011550     PERFORM 0300-LOAD-CITY-TABLE THRU 0300-EXIT.
011570*    THE CITY TABLE MUST BE LOADED BEFORE THE FIRST TRANSACTION
011580*    IS READ, SINCE 0420'S GEO-DRIFT RULE LOOKS CITIES UP IN IT.
011600     PERFORM 0410-READ-TRANSACTION THRU 0410-EXIT.
011640*    SKIPS STRAIGHT PAST THE ERROR PARAGRAPH BELOW, WHICH THIS
011645*    PERFORM...THRU RANGE ALSO COVERS.
011650     GO TO 0100-EXIT.
011700 0190-FILE-ERROR.
011710*    A FAILED OPEN IS ALWAYS AN OPERATIONS PROBLEM (MISSING OR
011720*    MISCATALOGUED DATASET) RATHER THAN A DATA PROBLEM, SO THE
011730*    RUN ABENDS WITH A NONZERO RETURN CODE INSTEAD OF TRYING TO
011740*    LIMP ALONG WITHOUT ONE OF ITS FILES.
011750     DISPLAY 'FDS0100 - FILE OPEN FAILED - RUN TERMINATED'.
011790*    ALL FOUR FILE STATUSES ARE DISPLAYED EVEN THOUGH ONLY ONE OF
011795*    THEM ACTUALLY FAILED - OPERATIONS READS ALL FOUR TO CONFIRM
011798*    WHICH ONE AND RULE OUT THE OTHERS.
011800     DISPLAY 'TRANSIN  STATUS = ' WRK-TRANSIN-STATUS.
011850     DISPLAY 'CITYTAB  STATUS = ' WRK-CITYTAB-STATUS.
011900     DISPLAY 'TRANSOUT STATUS = ' WRK-TRANSOUT-STATUS.
011950     DISPLAY 'RPTFILE  STATUS = ' WRK-RPTFILE-STATUS.
011990*    RETURN-CODE 16 IS THIS SHOP'S CONVENTION FOR A FATAL FILE
011995*    ERROR - THE JCL STEP AFTER THIS ONE CHECKS FOR IT.
012000     MOVE 16 TO RETURN-CODE.
012050     STOP RUN.
012100 0100-EXIT.
012110*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
012130*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
012131*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
012150     EXIT.
012200
012250*----------------------------------------------------------------*
012300 0200-SEED-BLACKLIST.
012350*    PREDEFINED BLACKLIST ENTRIES.  INSERT IS IDEMPOTENT SO A
012400*    RERUN OF THIS PARAGRAPH NEVER DUPLICATES A SEED ENTRY.
012450*----------------------------------------------------------------*
012460*    THE FIVE IP ENTRIES BELOW CAME OFF THE FRAUD DESK'S WATCH
012470*    LIST WHEN THIS SYSTEM WAS STOOD UP; THE FOUR ACCOUNT
012480*    ENTRIES ARE ACCOUNTS THE CARD NETWORKS HAD ALREADY FLAGGED.
012490*    NEITHER LIST HAS CHANGED SINCE.  NEW ENTRIES ACCUMULATE
012495*    INSTEAD IN BLACKOUT, WHICH 0100 WOULD READ IN HERE IF THIS
012496*    PROGRAM KEPT A RUN-TO-RUN CARRYFORWARD - IT DOES NOT, BY
012497*    DESIGN, SO THE SAME FIVE SEED ENTRIES COME BACK EVERY RUN.
012498*    REASON TEXT IS THE SAME LITERAL FOR ALL FIVE IP ENTRIES -
012499*    THE FRAUD DESK DID NOT BREAK THEM OUT BY INDIVIDUAL CAUSE.
012500     MOVE 'I' TO WRK-NEW-BL-TYPE.
012550     MOVE 'PREDEFINED                   ' TO WRK-NEW-BL-REASON.
012590*    FIRST OF THE FIVE SEED IP ADDRESSES.
012600     MOVE '192.168.1.100  ' TO WRK-NEW-BL-VALUE.
012650     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
012660*    SECOND OF THE FIVE SEED IP ADDRESSES.
012700     MOVE '10.0.0.50      ' TO WRK-NEW-BL-VALUE.
012750     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
012790*    THIRD OF THE FIVE SEED IP ADDRESSES - SAME MOVE/PERFORM
012795*    PAIR REPEATED, ONE LITERAL VALUE AT A TIME.
012800     MOVE '172.16.0.25    ' TO WRK-NEW-BL-VALUE.
012850     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
012890*    FOURTH OF THE FIVE SEED IP ADDRESSES.
012900     MOVE '203.0.113.45   ' TO WRK-NEW-BL-VALUE.
012950     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
012990*    LAST OF THE FIVE SEED IP ADDRESSES.
013000     MOVE '198.51.100.78  ' TO WRK-NEW-BL-VALUE.
013050     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
013060*    ACCOUNT ENTRIES FROM HERE DOWN - WRK-NEW-BL-TYPE SWITCHES
013070*    FROM 'I' TO 'A' ONCE, THEN STAYS THAT WAY FOR THE REST OF
013080*    THE SEED LIST.
013100     MOVE 'A' TO WRK-NEW-BL-TYPE.
013120*    FIRST OF THE FOUR SEED ACCOUNT NUMBERS, SAME PATTERN AS THE
013130*    IP BLOCK ABOVE BUT AGAINST THE ACCOUNT-TYPED ENTRY.
013150     MOVE 'ACC123456789   ' TO WRK-NEW-BL-VALUE.
013200     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
013240*    SECOND OF THE FOUR SEED ACCOUNTS.
013250     MOVE 'ACC987654321   ' TO WRK-NEW-BL-VALUE.
013300     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
013340*    THIRD OF THE FOUR SEED ACCOUNTS.
013350     MOVE 'ACC555666777   ' TO WRK-NEW-BL-VALUE.
013400     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
013440*    LAST OF THE FOUR SEED ACCOUNTS - THE SHORTEST OF THE FOUR
013445*    MOVE/PERFORM PAIRS LEFT IN THIS PARAGRAPH.
013450     MOVE 'ACC111222333   ' TO WRK-NEW-BL-VALUE.
013500     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
013550 0200-EXIT.
013560*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
013580*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
013581*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
013600     EXIT.
013650
013700*----------------------------------------------------------------*
013750 0240-INSERT-BLACKLIST-ENTRY.
013800*    IDEMPOTENT INSERT - WRK-NEW-BL-TYPE/VALUE/REASON ARE SET BY
013850*    THE CALLER.  USED BY THE SEED ABOVE AND BY 0430 FOR AN
013900*    AUTO-BLACKLISTED FRAUD ACCOUNT.
013950*----------------------------------------------------------------*
013960*    A DUPLICATE INSERT (SAME TYPE AND VALUE ALREADY ON THE
013970*    TABLE) IS SILENTLY IGNORED RATHER THAN TREATED AS AN
013980*    ERROR - THE CALLER DOES NOT HAVE TO CHECK FIRST.
014000     PERFORM 0244-SEARCH-BLACKLIST THRU 0244-EXIT.
014050     IF NOT WRK-BL-FOUND
014075*        A NEW ENTRY IS APPENDED AT THE NEXT FREE SLOT - THE
014080*        TABLE IS NEVER RE-SORTED OR COMPACTED.
014100         ADD 1 TO WRK-BL-ENTRY-COUNT
014150         SET WRK-BL-IDX TO WRK-BL-ENTRY-COUNT
014200         MOVE WRK-NEW-BL-TYPE   TO WRK-BL-TYPE   (WRK-BL-IDX)
014250         MOVE WRK-NEW-BL-VALUE  TO WRK-BL-VALUE  (WRK-BL-IDX)
014300         MOVE WRK-NEW-BL-REASON TO WRK-BL-REASON (WRK-BL-IDX)
014350     END-IF.
014400 0240-EXIT.
014410*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
014430*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
014431*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
014450     EXIT.
014500
014550*----------------------------------------------------------------*
014600 0244-SEARCH-BLACKLIST.
014650*    SETS WRK-BL-FOUND-SW AND, WHEN FOUND, LEAVES WRK-BL-IDX ON
014700*    THE MATCHING ENTRY.  PARAMETERS: WRK-NEW-BL-TYPE/-VALUE.
014750*----------------------------------------------------------------*
014760*    WRK-BL-FOUND-SW IS RESET EVERY CALL - A STALE 'Y' FROM A
014780*    PRIOR LOOKUP WOULD OTHERWISE SURVIVE A ZERO-ENTRY TABLE.
014800     MOVE 'N' TO WRK-BL-FOUND-SW.
014850     IF WRK-BL-ENTRY-COUNT > ZERO
014900         PERFORM 0245-SEARCH-BLACKLIST-ENTRY THRU 0245-EXIT
014950             VARYING WRK-BL-IDX FROM 1 BY 1
015000             UNTIL WRK-BL-IDX > WRK-BL-ENTRY-COUNT
015050                OR WRK-BL-FOUND
015100     END-IF.
015150 0244-EXIT.
015160*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
015180*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
015181*    THE THRU ABOVE AND NOTHING ELSE.
015200     EXIT.
015250
015300 0245-SEARCH-BLACKLIST-ENTRY.
015310*    TYPE AND VALUE MUST BOTH MATCH - AN IP ENTRY AND AN ACCOUNT
015320*    ENTRY CAN SHARE THE SAME TEXT WITHOUT COLLIDING.
015350     IF WRK-BL-TYPE  (WRK-BL-IDX) = WRK-NEW-BL-TYPE
015360*    BOTH COMPARISONS MUST BE TRUE ON THE SAME ENTRY - A MATCH ON
015370*    TYPE ALONE WOULD FALSE-HIT ACROSS IP AND ACCOUNT ENTRIES.
015400        AND WRK-BL-VALUE (WRK-BL-IDX) = WRK-NEW-BL-VALUE
015450         SET WRK-BL-FOUND TO TRUE
015500     END-IF.
015550 0245-EXIT.
015560*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
015580*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
015581*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
015600     EXIT.
015650
015700*----------------------------------------------------------------*
015750 0300-LOAD-CITY-TABLE.
015800*    LOADS CITYTAB INTO WRK-CT-TABLE ONCE AT START OF RUN.
015850*----------------------------------------------------------------*
015860*    READ-AHEAD LOGIC - THIS PRIMES THE FIRST RECORD, AND 0320
015870*    READS THE NEXT ONE AT THE BOTTOM OF ITS OWN BODY, SO THE
015880*    UNTIL TEST ABOVE SEES EOF AS SOON AS IT HAPPENS.
015900     PERFORM 0310-READ-CITY THRU 0310-EXIT.
015950     PERFORM 0320-STORE-CITY THRU 0320-EXIT
016000         UNTIL WRK-CITYTAB-EOF.
016050     CLOSE CITYTAB.
016100 0300-EXIT.
016110*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
016130*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
016131*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
016150     EXIT.
016200
016250 0310-READ-CITY.
016260*    CALLED ONCE TO PRIME THE READ-AHEAD AND AGAIN AT THE BOTTOM
016270*    OF 0320 FOR EVERY ROW AFTER - SAME PARAGRAPH EITHER WAY.
016280*    NO KEY TO READ BY, CITYTAB IS READ STRAIGHT SEQUENTIAL.
016300     READ CITYTAB
016350         AT END
016400             SET WRK-CITYTAB-EOF TO TRUE
016450     END-READ.
016500 0310-EXIT.
016510*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
016530*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
016531*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
016550     EXIT.
016600
016650 0320-STORE-CITY.
016660*    NO UPPER-BOUND CHECK HERE - THE CITY LIST IS A FIXED
016670*    REFERENCE TABLE MAINTAINED BY OPERATIONS, NOT TRANSACTION
016680*    VOLUME, SO IT NEVER APPROACHES THE OCCURS LIMIT SET IN
016685*    WRK-CT-TABLE'S DEFINITION.
016690*    0310 ALREADY PRIMED THIS RECORD - 0300 CALLS THIS
016695*    PARAGRAPH ONLY AFTER CONFIRMING WRK-CITYTAB-EOF IS OFF.
016700     ADD 1 TO WRK-CT-CITY-COUNT.
016750     SET WRK-CT-IDX TO WRK-CT-CITY-COUNT.
016800     MOVE CT-CITY TO WRK-CT-CITY (WRK-CT-IDX).
016850     MOVE CT-LAT  TO WRK-CT-LAT  (WRK-CT-IDX).
016900     MOVE CT-LON  TO WRK-CT-LON  (WRK-CT-IDX).
016950     PERFORM 0310-READ-CITY THRU 0310-EXIT.
017000 0320-EXIT.
017010*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
017030*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
017031*    THE THRU ABOVE AND NOTHING ELSE.
017050     EXIT.
017100
017150*----------------------------------------------------------------*
017200 0400-PROCESS-ONE-TRANSACTION.
017250*----------------------------------------------------------------*
017260*    SCORE-THEN-POST-THEN-READ-NEXT, ONE RECORD AT A TIME.  THE
017270*    NEXT READ RUNS LAST SO 0000-MAINLINE'S PERFORM ... UNTIL
017280*    WRK-TRANSIN-EOF SEES THE UPDATED SWITCH AS SOON AS THIS
017290*    PARAGRAPH RETURNS.
017300     PERFORM 0420-EVALUATE-TRANSACTION THRU 0420-EXIT.
017350     PERFORM 0490-POST-TRANSACTION THRU 0490-EXIT.
017400     PERFORM 0410-READ-TRANSACTION THRU 0410-EXIT.
017450 0400-EXIT.
017460*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
017480*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
017481*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
017500     EXIT.
017550
017600 0410-READ-TRANSACTION.
017610*    STRAIGHT SEQUENTIAL READ - TRANSIN CARRIES NO KEY, SO
017620*    TRANSACTIONS ARE PROCESSED IN WHATEVER ORDER THEY ARRIVE
017630*    ON THE FILE.
017650     READ TRANSIN
017700         AT END
017750             SET WRK-TRANSIN-EOF TO TRUE
017800     END-READ.
017850 0410-EXIT.
017860*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
017880*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
017881*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
017900     EXIT.
017950
018000*----------------------------------------------------------------*
018050 0420-EVALUATE-TRANSACTION.
018100*    RUNS ALL FIVE FRAUD RULES, IN ORDER, AGAINST THE RECORD
018150*    JUST READ INTO FDSTRIN, THEN SETS THE FRAUD FLAG.  THE
018200*    INPUT RECORD IS COPIED INTO TO-TRANS-DATA FIRST SO THE
018250*    OUTPUT RECORD IS COMPLETE NO MATTER WHAT THE RULES DECIDE.
018300*----------------------------------------------------------------*
018310*    RESET THE SCORING FIELDS FIRST - TO-TRANS-DATA WAS CARRIED
018320*    OVER FROM WHATEVER THE PRIOR TRANSACTION LEFT IN IT, BUT
018330*    RISK SCORE, REASON COUNT/CODES AND Z-SCORE ARE ALL
018340*    PER-TRANSACTION AND MUST START CLEAN EVERY PASS.
018350     MOVE FDSTRIN  TO TO-TRANS-DATA.
018400     MOVE ZERO     TO TO-RISK-SCORE.
018450     MOVE ZERO     TO TO-REASON-COUNT.
018500     MOVE ZERO     TO TO-Z-SCORE.
018550     MOVE SPACES   TO TO-REASON-CODES-FLAT.
018560*    RULES RUN IN THIS FIXED ORDER EVERY TIME, NOT BY SEVERITY -
018570*    THAT IS THE SHOP CONVENTION THIS PROGRAM FOLLOWS.
018580*    0429-RECORD-REASON APPENDS EACH FIRED RULE'S CODE IN THE
018590*    ORDER IT FIRES, SO THE ORDER BELOW IS ALSO THE ORDER REASON
018595*    CODES APPEAR ON THE OUTPUT RECORD.
018600     PERFORM 0421-CHECK-BLACKLIST-IP     THRU 0421-EXIT.
018650     PERFORM 0422-CHECK-BLACKLIST-ACCOUNT THRU 0422-EXIT.
018700     PERFORM 0423-CHECK-ODD-HOUR          THRU 0423-EXIT.
018750     PERFORM 0424-CHECK-AMOUNT-ANOMALY    THRU 0424-EXIT.
018800     PERFORM 0426-CHECK-GEO-DRIFT         THRU 0426-EXIT.
018850     IF TO-REASON-COUNT > ZERO
018900         SET TO-FRAUD-YES TO TRUE
018950     ELSE
019000         SET TO-FRAUD-NO TO TRUE
019050     END-IF.
019100 0420-EXIT.
019110*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
019130*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
019131*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
019150     EXIT.
019200
019250*----------------------------------------------------------------*
019300 0421-CHECK-BLACKLIST-IP.
019350*    RULE 1 - IP (+30).  SKIPPED WHEN TR-CLIENT-IP IS BLANK.
019400*----------------------------------------------------------------*
019450     IF TR-CLIENT-IP OF FDSTRIN NOT = SPACES
019460*        BLACKLIST IS ONE TABLE HOLDING BOTH IP AND ACCOUNT
019470*        ENTRIES - WRK-NEW-BL-TYPE TELLS 0244 WHICH KIND OF
019480*        VALUE TO MATCH ON.
019500         MOVE 'I' TO WRK-NEW-BL-TYPE
019510*        THE BLANK TEST ABOVE MEANS AN UNKNOWN/MISSING IP NEVER
019520*        REACHES THE SEARCH - THERE IS NOTHING TO MATCH ON.
019550         MOVE TR-CLIENT-IP OF FDSTRIN TO WRK-NEW-BL-VALUE
019600         PERFORM 0244-SEARCH-BLACKLIST THRU 0244-EXIT
019650         IF WRK-BL-FOUND
019660*            REASON CODE 'IP' CARRIES A FLAT +30 REGARDLESS OF
019670*            HOW MANY TIMES THIS IP HAS BEEN SEEN BEFORE.
019700             MOVE 'IP' TO WRK-NEW-REASON-CODE
019750             MOVE 30   TO WRK-NEW-REASON-SCORE
019800             PERFORM 0429-RECORD-REASON THRU 0429-EXIT
019850         END-IF
019900     END-IF.
019950 0421-EXIT.
019960*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
019980*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
019981*    THE THRU ABOVE AND NOTHING ELSE.
020000     EXIT.
020050
020100*----------------------------------------------------------------*
020150 0422-CHECK-BLACKLIST-ACCOUNT.
020200*    RULE 2 - BLACKLISTED ACCOUNT (+40).  INCLUDES ACCOUNTS
020250*    BLACKLISTED EARLIER IN THIS SAME RUN.
020300*----------------------------------------------------------------*
020350*    UNLIKE 0421 THIS RULE IS NOT GUARDED BY A BLANK TEST - THE
020360*    RECIPIENT ACCOUNT IS A REQUIRED FIELD ON EVERY TRANSACTION,
020370*    SO THERE IS NO "NOT PRESENT" CASE TO SKIP.
020380     MOVE 'A' TO WRK-NEW-BL-TYPE.
020400     MOVE TR-RECIP-ACCOUNT OF FDSTRIN TO WRK-NEW-BL-VALUE.
020420*    WRK-NEW-BL-TYPE OF 'A' IS THE ACCOUNT-ENTRY MARKER - SAME
020430*    FIELD 0421 SET TO 'I' FOR ITS OWN IP LOOKUP ABOVE.
020450     PERFORM 0244-SEARCH-BLACKLIST THRU 0244-EXIT.
020500     IF WRK-BL-FOUND
020550         MOVE 'BA' TO WRK-NEW-REASON-CODE
020600         MOVE 40   TO WRK-NEW-REASON-SCORE
020650         PERFORM 0429-RECORD-REASON THRU 0429-EXIT
020700     END-IF.
020750 0422-EXIT.
020760*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
020780*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
020781*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
020800     EXIT.
020850
020900*----------------------------------------------------------------*
020950 0423-CHECK-ODD-HOUR.
021000*    RULE 3 - ODD HOURS, 00-04 INCLUSIVE (+15).  A NON-NUMERIC
021050*    HOUR (MALFORMED TIMESTAMP) NEVER FIRES.
021100*----------------------------------------------------------------*
021150     IF TR-TS-HOUR OF FDSTRIN IS NUMERIC
021160*        HOUR IS A 2-BYTE ZONED FIELD LIFTED STRAIGHT OUT OF THE
021170*        TIMESTAMP - NO EDITING IS DONE ON THE WAY IN, SO IT HAS
021180*        TO BE PROVEN NUMERIC BEFORE IT CAN BE COMPARED.
021200         IF TR-TS-HOUR OF FDSTRIN <= 4
021210*            00,01,02,03,04 ARE THE FIVE "ODD HOUR" VALUES - NO
021220*            TIME ZONE ADJUSTMENT IS MADE, THE HOUR IS TAKEN AS
021230*            RECORDED ON THE TRANSACTION.
021250             MOVE 'OH' TO WRK-NEW-REASON-CODE
021300             MOVE 15   TO WRK-NEW-REASON-SCORE
021350             PERFORM 0429-RECORD-REASON THRU 0429-EXIT
021400         END-IF
021450     END-IF.
021500 0423-EXIT.
021510*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
021530*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
021531*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
021550     EXIT.
021600
021650*----------------------------------------------------------------*
021700 0424-CHECK-AMOUNT-ANOMALY.
021750*    RULE 4 - Z-SCORE (+20).  NEEDS AT LEAST 2 PRIOR AMOUNTS FOR
021800*    THIS CARD TYPE.  TO-Z-SCORE IS LEFT AT ZERO WHEN THE RULE
021850*    CANNOT FIRE, PER THE SCORING STANDARD.
021900*----------------------------------------------------------------*
021910*    0470 SETS WRK-CH-IDX ON THE CARD TYPE'S RING-BUFFER ENTRY
021920*    (SEE FDSWRK1) IF ONE EXISTS FOR THIS CARD TYPE YET.
021950     PERFORM 0470-FIND-CARD-HISTORY THRU 0470-EXIT.
022000     MOVE ZERO TO TO-Z-SCORE.
022010*    A CARD TYPE SEEN FOR THE FIRST TIME, OR SEEN ONLY ONCE
022020*    BEFORE, HAS NO DEFENSIBLE MEAN/STD-DEV TO SCORE AGAINST -
022030*    THE RULE SIMPLY DOES NOT FIRE THIS PASS.
022050     IF WRK-CARD-FOUND
022100         IF WRK-CH-AMOUNT-COUNT (WRK-CH-IDX) > 1
022150             PERFORM 0425-COMPUTE-Z-SCORE THRU 0425-EXIT
022200             COMPUTE TO-Z-SCORE ROUNDED = WRK-SC-Z-SCORE
022210*            THRESHOLD IS A Z-SCORE STRICTLY GREATER THAN 2.00 -
022220*            EXACTLY 2.00 DOES NOT FIRE.
022250             IF WRK-SC-Z-SCORE > 2.00
022300                 MOVE 'ZS' TO WRK-NEW-REASON-CODE
022350                 MOVE 20   TO WRK-NEW-REASON-SCORE
022400                 PERFORM 0429-RECORD-REASON THRU 0429-EXIT
022450             END-IF
022500         END-IF
022550     END-IF.
022600 0424-EXIT.
022610*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
022630*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
022631*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
022650     EXIT.
022700
022750*----------------------------------------------------------------*
022800 0425-COMPUTE-Z-SCORE.
022850*    MEAN AND POPULATION STANDARD DEVIATION OF THE CARD TYPE'S
022900*    LAST WRK-CH-AMOUNT-COUNT AMOUNTS (2-5 OF THEM), THEN THE
022950*    Z-SCORE OF THE CURRENT AMOUNT AGAINST THAT DISTRIBUTION.
023000*    ZERO STANDARD DEVIATION LEAVES THE Z-SCORE AT ZERO.
023050*----------------------------------------------------------------*
023060*    STEP 1 - THE MEAN.  WRK-CH-AMOUNT-COUNT IS 2 TO 5, SO THE
023070*    SAMPLE IS ALWAYS THE WHOLE RING BUFFER FOR THIS CARD TYPE,
023080*    NEVER A PARTIAL WINDOW.
023095*    WRK-CH-IDX WAS LEFT POSITIONED ON THIS CARD TYPE'S SLOT BY
023098*    0424 BEFORE IT CALLED THIS PARAGRAPH.
023100     MOVE WRK-CH-AMOUNT-COUNT (WRK-CH-IDX) TO WRK-SC-SAMPLE-COUNT.
023150     MOVE ZERO TO WRK-SC-SUM.
023200     PERFORM 0426A-SUM-ONE-AMOUNT THRU 0426A-EXIT
023250         VARYING WRK-CH-AMT-IDX FROM 1 BY 1
023300         UNTIL WRK-CH-AMT-IDX > WRK-SC-SAMPLE-COUNT.
023350     COMPUTE WRK-SC-MEAN ROUNDED =
023400         WRK-SC-SUM / WRK-SC-SAMPLE-COUNT.
023410*    STEP 2 - THE POPULATION VARIANCE (DIVIDE BY N, NOT N-1 -
023420*    THIS SHOP TREATS THE RING BUFFER AS THE WHOLE POPULATION
023430*    OF RECENT AMOUNTS, NOT A SAMPLE OF A LARGER ONE).
023450     MOVE ZERO TO WRK-SC-SUM-SQ-DEV.
023500     PERFORM 0426B-SUMSQ-ONE-AMOUNT THRU 0426B-EXIT
023550         VARYING WRK-CH-AMT-IDX FROM 1 BY 1
023600         UNTIL WRK-CH-AMT-IDX > WRK-SC-SAMPLE-COUNT.
023650     COMPUTE WRK-SC-VARIANCE ROUNDED =
023700         WRK-SC-SUM-SQ-DEV / WRK-SC-SAMPLE-COUNT.
023710*    STEP 3 - STANDARD DEVIATION IS THE SQUARE ROOT OF THE
023720*    VARIANCE; A CONSTANT-AMOUNT CARD TYPE (VARIANCE OF ZERO)
023730*    HAS NO SPREAD TO MEASURE AGAINST, SO THE Z-SCORE STAYS ZERO
023740*    RATHER THAN DIVIDING BY A ZERO STANDARD DEVIATION.
023750     IF WRK-SC-VARIANCE = ZERO
023800         MOVE ZERO TO WRK-SC-Z-SCORE
FR4902*    RTN 4902 - THE STD-DEV SQRT NO LONGER BORROWS THE HAVERSINE
FR4902*    SQRT SCRATCH (WRK-SQRT-INPUT IS ONLY 0 TO 1); IT NOW GOES
FR4902*    THROUGH ITS OWN WRK-VSQ- FIELDS AND 0482/0483 BELOW, WHICH
FR4902*    ARE WIDE ENOUGH TO HOLD A VARIANCE BUILT FROM TR-AMOUNT'S
FR4902*    FULL 9(09)V99 RANGE WITHOUT TRUNCATING.
023850     ELSE
023900         MOVE WRK-SC-VARIANCE TO WRK-VSQ-INPUT
023950         PERFORM 0482-COMPUTE-STD-DEV-SQRT THRU 0482-EXIT
024000         MOVE WRK-VSQ-RESULT TO WRK-SC-STD-DEV
024005*        WRK-SC-DEVIATION IS ABS(AMOUNT - MEAN) - THE Z-SCORE
024006*        FORMULA ONLY CARES ABOUT THE MAGNITUDE OF THE SPREAD,
024007*        NOT WHICH SIDE OF THE MEAN THE AMOUNT FELL ON.
024010         COMPUTE WRK-SC-DEVIATION ROUNDED =
024020             TR-AMOUNT OF FDSTRIN - WRK-SC-MEAN
024030         IF WRK-SC-DEVIATION < ZERO
024040             COMPUTE WRK-SC-DEVIATION ROUNDED = WRK-SC-DEVIATION * (-1)
024041         END-IF
024042*        THE ABSOLUTE VALUE IS TAKEN BY HAND - THERE IS NO
024043*        INTRINSIC ABS FUNCTION ON THIS COMPILER EITHER.
024045         COMPUTE WRK-SC-Z-SCORE ROUNDED =
024046             WRK-SC-DEVIATION / WRK-SC-STD-DEV
024047     END-IF.
024050 0425-EXIT.
024060*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
024080*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
024081*    THE THRU ABOVE AND NOTHING ELSE.
024100     EXIT.
024150
024200 0426A-SUM-ONE-AMOUNT.
024210*    ACCUMULATES ONE RING-BUFFER SLOT INTO WRK-SC-SUM.  CALLED
024220*    ONCE PER SLOT BY THE VARYING PERFORM IN 0425 ABOVE.
024250     ADD WRK-CH-AMOUNTS (WRK-CH-IDX, WRK-CH-AMT-IDX) TO
024300         WRK-SC-SUM.
024350 0426A-EXIT.
024360*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
024380*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
024381*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
024400     EXIT.
024450
024500 0426B-SUMSQ-ONE-AMOUNT.
024510*    ACCUMULATES ONE SLOT'S SQUARED DEVIATION FROM THE MEAN
024520*    ALREADY COMPUTED BY THE FIRST VARYING PERFORM.  THIS MUST
024530*    RUN AS ITS OWN SECOND PASS - THE MEAN IS NOT KNOWN UNTIL
024540*    EVERY SLOT HAS BEEN SUMMED ONCE.
024550     COMPUTE WRK-SC-DEVIATION ROUNDED =
024600         WRK-CH-AMOUNTS (WRK-CH-IDX, WRK-CH-AMT-IDX) - WRK-SC-MEAN.
024650     COMPUTE WRK-SC-SUM-SQ-DEV ROUNDED =
024700         WRK-SC-SUM-SQ-DEV + (WRK-SC-DEVIATION * WRK-SC-DEVIATION).
024750 0426B-EXIT.
024760*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
024780*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
024781*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
024800     EXIT.
024850
024900*----------------------------------------------------------------*
024950 0426-CHECK-GEO-DRIFT.
025000*    RULE 5 - GEOGRAPHIC DRIFT, > 500.0 KM (+25).  NEEDS A PRIOR
025050*    TRANSACTION FOR THIS CARD TYPE AND BOTH CITIES PRESENT IN
025100*    THE CITY TABLE; OTHERWISE THE RULE DOES NOT FIRE.
025150*----------------------------------------------------------------*
025160*    CURRENT-TRANSACTION CITY FIRST.  IF IT IS NOT IN CITYTAB
025170*    THERE IS NOTHING TO MEASURE AGAINST AND THE RULE IS SKIPPED
025180*    RATHER THAN TREATED AS A FAILURE.
025190*    FIRST CHECK WHETHER THIS CARD TYPE HAS ANY HISTORY AT ALL -
025195*    A FIRST-TIME CARD TYPE HAS NO PRIOR LOCATION TO DRIFT FROM.
025200     PERFORM 0470-FIND-CARD-HISTORY THRU 0470-EXIT.
025250     IF WRK-CARD-FOUND
025290*        WRK-CT-SEARCH-NAME IS THE SHARED PARAMETER FOR 0428 -
025295*        LOAD IT, CALL THE LOOKUP, THEN READ WRK-CT-FOUND-SW.
025300         MOVE TR-LOCATION OF FDSTRIN TO WRK-CT-SEARCH-NAME
025350         PERFORM 0428-LOOKUP-CITY THRU 0428-EXIT
025400         IF WRK-CT-FOUND
025450             MOVE WRK-CT-FOUND-LAT TO WRK-GD-LAT1
025500             MOVE WRK-CT-FOUND-LON TO WRK-GD-LON1
025510*            THEN THE CARD TYPE'S MOST RECENT PRIOR LOCATION -
025520*            WRK-CH-LAST-LOCATION IS MAINTAINED BY 0491 EVERY
025530*            TIME A TRANSACTION POSTS.
025550             MOVE WRK-CH-LAST-LOCATION (WRK-CH-IDX)
025600                 TO WRK-CT-SEARCH-NAME
025650             PERFORM 0428-LOOKUP-CITY THRU 0428-EXIT
025700             IF WRK-CT-FOUND
025750                 MOVE WRK-CT-FOUND-LAT TO WRK-GD-LAT2
025800                 MOVE WRK-CT-FOUND-LON TO WRK-GD-LON2
025850                 PERFORM 0427-COMPUTE-DISTANCE THRU 0427-EXIT
025880*                THRESHOLD IS STRICT GREATER-THAN, SAME CONVENTION
025885*                AS EVERY OTHER NUMERIC RULE IN THIS PROGRAM.
025900                 IF WRK-GD-DISTANCE-KM > 500.0
025950                     MOVE 'GD' TO WRK-NEW-REASON-CODE
026000                     MOVE 25   TO WRK-NEW-REASON-SCORE
026040*                    'GD' JOINS THE SAME FIVE-SLOT REASON ARRAY
026045*                    EVERY OTHER RULE WRITES TO, VIA THE COMMON
026048*                    0429 HELPER.
026050                     PERFORM 0429-RECORD-REASON THRU 0429-EXIT
026100                 END-IF
026150             END-IF
026180*        IF THE PRIOR-LOCATION CITY ISN'T IN CITYTAB EITHER, THE
026190*        RULE QUIETLY DOES NOT FIRE - SAME TREATMENT AS A MISSING
026195*        CURRENT-TRANSACTION CITY ABOVE.
026200         END-IF
026250     END-IF.
026300 0426-EXIT.
026310*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
026330*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
026331*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
026350     EXIT.
026400
026450*----------------------------------------------------------------*
026500 0427-COMPUTE-DISTANCE.
026550*    HAVERSINE GREAT-CIRCLE DISTANCE BETWEEN (WRK-GD-LAT1,
026600*    WRK-GD-LON1) AND (WRK-GD-LAT2,WRK-GD-LON2), IN KILOMETRES,
026650*    OVER A SPHERE OF RADIUS WRK-GD-EARTH-RADIUS-KM.  NO
026660*    INTRINSIC FUNCTION LIBRARY ON THIS COMPILER - SINE, COSINE
026670*    AND ARCSINE ARE ALL HAND-ROLLED BELOW (0484-0488).
026700*----------------------------------------------------------------*
026710*    STEP 1 - CONVERT ALL FOUR DEGREE COORDINATES TO RADIANS.
026720*    WRK-GD-DEG-TO-RAD IS PI/180, A CONSTANT IN WORKING-STORAGE -
026730*    NO INTRINSIC FUNCTION AVAILABLE TO COMPUTE PI ON THE FLY.
026745*    ROUNDED IS SPECIFIED ON EVERY COMPUTE IN THIS PARAGRAPH -
026748*    A CHAIN THIS LONG WOULD OTHERWISE ACCUMULATE TRUNCATION.
026750     COMPUTE WRK-GD-LAT1-RAD ROUNDED =
026800         WRK-GD-LAT1 * WRK-GD-DEG-TO-RAD.
026840*    ALL FOUR CONVERSIONS USE THE SAME MULTIPLY - THERE IS NO
026845*    SHARED SUBROUTINE FOR IT SINCE EACH LINE IS A SINGLE COMPUTE.
026850     COMPUTE WRK-GD-LON1-RAD ROUNDED =
026900         WRK-GD-LON1 * WRK-GD-DEG-TO-RAD.
026950     COMPUTE WRK-GD-LAT2-RAD ROUNDED =
027000         WRK-GD-LAT2 * WRK-GD-DEG-TO-RAD.
027050     COMPUTE WRK-GD-LON2-RAD ROUNDED =
027100         WRK-GD-LON2 * WRK-GD-DEG-TO-RAD.
027110*    STEP 2 - HALF THE DIFFERENCE IN LATITUDE AND LONGITUDE.
027120*    THE HAVERSINE FORMULA WORKS IN HALF-ANGLES, NOT THE RAW
027130*    DIFFERENCE, SO THE DIVIDE-BY-2 HAPPENS HERE ONCE FOR EACH.
027150     COMPUTE WRK-GD-DLAT-RAD ROUNDED =
027200         (WRK-GD-LAT2-RAD - WRK-GD-LAT1-RAD) / 2.
027250     COMPUTE WRK-GD-DLON-RAD ROUNDED =
027300         (WRK-GD-LON2-RAD - WRK-GD-LON1-RAD) / 2.
027310*    STEP 3 - THE FOUR TRIG TERMS THE HAVERSINE FORMULA NEEDS.
027320*    WRK-TRIG-X/-Y ARE THE SHARED INPUT/OUTPUT SCRATCH FOR THE
027330*    0485/0486 TRIG PARAGRAPHS - ONE CALL IN, ONE RESULT OUT,
027340*    EVERY TIME.
027350     MOVE WRK-GD-DLAT-RAD TO WRK-TRIG-X.
027400     PERFORM 0485-COMPUTE-SINE THRU 0485-EXIT.
027450     MOVE WRK-TRIG-SIN TO WRK-GD-SIN-DLAT2.
027490*    SECOND SINE CALL, FOR THE LONGITUDE HALF-DIFFERENCE - SAME
027495*    SHARED SCRATCH, REUSED NOW THAT THE FIRST RESULT IS SAVED OFF.
027500     MOVE WRK-GD-DLON-RAD TO WRK-TRIG-X.
027550     PERFORM 0485-COMPUTE-SINE THRU 0485-EXIT.
027600     MOVE WRK-TRIG-SIN TO WRK-GD-SIN-DLON2.
027640*    TWO COSINE CALLS FOLLOW, ONE PER ENDPOINT LATITUDE - COSINE
027645*    USES THE SAME WRK-TRIG-X INPUT SLOT BUT ITS OWN WRK-TRIG-COS
027648*    OUTPUT, SO IT DOES NOT DISTURB THE SINE RESULTS ALREADY SAVED.
027650     MOVE WRK-GD-LAT1-RAD TO WRK-TRIG-X.
027700     PERFORM 0486-COMPUTE-COSINE THRU 0486-EXIT.
027750     MOVE WRK-TRIG-COS TO WRK-GD-COS-LAT1.
027800     MOVE WRK-GD-LAT2-RAD TO WRK-TRIG-X.
027850     PERFORM 0486-COMPUTE-COSINE THRU 0486-EXIT.
027900     MOVE WRK-TRIG-COS TO WRK-GD-COS-LAT2.
027910*    STEP 4 - THE HAVERSINE 'A' TERM.  MATHEMATICALLY THIS IS
027920*    ALWAYS BETWEEN 0 AND 1, BUT ROUNDING ACROSS FOUR CHAINED
027930*    TRIG APPROXIMATIONS CAN NUDGE IT JUST OUTSIDE THAT RANGE,
027940*    SO IT IS CLAMPED BEFORE THE SQUARE ROOT STEP BELOW.
027950     COMPUTE WRK-GD-HAVERSINE-A ROUNDED =
028000         (WRK-GD-SIN-DLAT2 * WRK-GD-SIN-DLAT2)
028050       + (WRK-GD-COS-LAT1 * WRK-GD-COS-LAT2
028100          * WRK-GD-SIN-DLON2 * WRK-GD-SIN-DLON2).
028150     IF WRK-GD-HAVERSINE-A < ZERO
028200         MOVE ZERO TO WRK-GD-HAVERSINE-A
028250     END-IF.
028300     IF WRK-GD-HAVERSINE-A > 1
028350         MOVE 1 TO WRK-GD-HAVERSINE-A
028400     END-IF.
028410*    STEP 5 - 'C' IS 2 * ARCSIN(SQRT(A)).  THE SQUARE ROOT USES
028420*    THE DEDICATED 0-TO-1 SCRATCH (0480/0481); THE ARCSINE HAS
028430*    NO CLOSED FORM HERE EITHER, SO IT IS REFINED BY 20 PASSES
028440*    OF 0484 STARTING FROM A LINEAR ESTIMATE.
028450     MOVE WRK-GD-HAVERSINE-A TO WRK-SQRT-INPUT.
028460*    0480 IS THE SAME NEWTON'S-METHOD SQUARE ROOT USED FOR THE
028470*    Z-SCORE STANDARD DEVIATION IN 0425 - ONE SQRT ROUTINE, TWO
028480*    UNRELATED CALLERS.
028500     PERFORM 0480-COMPUTE-SQUARE-ROOT THRU 0480-EXIT.
028550     MOVE WRK-SQRT-RESULT TO WRK-GD-SQRT-A.
028600     MOVE WRK-GD-SQRT-A TO WRK-TRIG-Y.
028650     COMPUTE WRK-TRIG-ASIN ROUNDED = WRK-TRIG-Y * 1.5708.
028680*    SEEDING WRK-TRIG-ASIN FROM A LINEAR ESTIMATE (INPUT TIMES
028690*    PI/2) GIVES THE REFINEMENT LOOP A STARTING POINT IN THE
028695*    RIGHT NEIGHBOURHOOD RATHER THAN STARTING COLD AT ZERO.
028700     PERFORM 0484-ARCSINE-ITERATION THRU 0484-EXIT
028750         VARYING WRK-TRIG-ITER FROM 1 BY 1
028800         UNTIL WRK-TRIG-ITER > 20.
028810*    STEP 6 - DISTANCE IS RADIUS TIMES THE ANGULAR DISTANCE 'C'.
028850     COMPUTE WRK-GD-HAVERSINE-C ROUNDED = WRK-TRIG-ASIN * 2.
028870*    WRK-GD-EARTH-RADIUS-KM IS A WORKING-STORAGE CONSTANT, NOT
028880*    A PARAMETER - THIS PROGRAM ONLY EVER WORKS IN KILOMETRES.
028900     COMPUTE WRK-GD-DISTANCE-KM ROUNDED =
028950         WRK-GD-EARTH-RADIUS-KM * WRK-GD-HAVERSINE-C.
028960*    WRK-GD-DISTANCE-KM IS THE SOLE OUTPUT 0426 READS BACK FROM
028965*    THIS PARAGRAPH - EVERY OTHER WRK-GD- AND WRK-TRIG- FIELD IS
028970*    SCRATCH, OVERWRITTEN ON THE NEXT CALL.
028980*    0426 IS THE ONLY CALLER OF THIS PARAGRAPH - IT IS NOT
028990*    REUSED ANYWHERE ELSE IN THE PROGRAM.
029000 0427-EXIT.
029010*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
029030*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
029031*    THE THRU ABOVE AND NOTHING ELSE.
029050     EXIT.
029100
029150*----------------------------------------------------------------*
029200 0428-LOOKUP-CITY.
029250*    LOOKS UP WRK-CT-SEARCH-NAME IN THE CITY TABLE.  SETS
029300*    WRK-CT-FOUND-SW AND, WHEN FOUND, WRK-CT-FOUND-LAT/-LON.
029350*----------------------------------------------------------------*
029360*    LINEAR SEARCH OF THE WHOLE TABLE - THE CITY LIST IS SMALL
029370*    ENOUGH (A FEW HUNDRED ROWS AT MOST) THAT AN INDEXED OR
029380*    BINARY SEARCH WOULD NOT PAY FOR ITSELF.
029400     MOVE 'N' TO WRK-CT-FOUND-SW.
029450     IF WRK-CT-CITY-COUNT > ZERO
029500         PERFORM 0428A-LOOKUP-CITY-ENTRY THRU 0428A-EXIT
029550             VARYING WRK-CT-IDX FROM 1 BY 1
029600             UNTIL WRK-CT-IDX > WRK-CT-CITY-COUNT
029650                OR WRK-CT-FOUND
029700     END-IF.
029750 0428-EXIT.
029760*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
029780*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
029781*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
029800     EXIT.
029850
029900 0428A-LOOKUP-CITY-ENTRY.
029910*    CITY NAME MUST MATCH EXACTLY, INCLUDING PADDING - THE CITY
029920*    TABLE AND TR-LOCATION ARE BOTH FIXED-LENGTH, BLANK-PADDED
029930*    FIELDS WITH NO CASE FOLDING DONE ON EITHER SIDE.
029950     IF WRK-CT-CITY (WRK-CT-IDX) = WRK-CT-SEARCH-NAME
030000         SET WRK-CT-FOUND TO TRUE
030040*        LATITUDE AND LONGITUDE ARE COPIED OUT OF THE TABLE SLOT
030045*        SO THE CALLER DOES NOT HAVE TO KEEP WRK-CT-IDX POINTED
030047*        AT THE RIGHT ROW AFTER THIS PARAGRAPH RETURNS.
030050         MOVE WRK-CT-LAT (WRK-CT-IDX) TO WRK-CT-FOUND-LAT
030100         MOVE WRK-CT-LON (WRK-CT-IDX) TO WRK-CT-FOUND-LON
030150     END-IF.
030200 0428A-EXIT.
030210*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
030230*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
030231*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
030250     EXIT.
030300
030350*----------------------------------------------------------------*
030400 0429-RECORD-REASON.
030450*    APPENDS WRK-NEW-REASON-CODE TO TO-REASON-CODES AND ADDS
030500*    WRK-NEW-REASON-SCORE TO TO-RISK-SCORE.  CALLED BY EACH RULE
030550*    THAT FIRES, IN RULE ORDER, SO THE REASON CODES COME OUT IN
030600*    FIRING ORDER AS REQUIRED.
030650*----------------------------------------------------------------*
030660*    TO-REASON-COUNT CANNOT EXCEED 5 - THERE ARE ONLY FIVE RULES
030670*    AND EACH RULE CALLS THIS PARAGRAPH AT MOST ONCE PER
030680*    TRANSACTION, SO TO-REASON-CODES NEVER OVERFLOWS.
030700     ADD 1 TO TO-REASON-COUNT.
030750     MOVE TO-REASON-COUNT TO WRK-REASON-IDX.
030800     MOVE WRK-NEW-REASON-CODE TO TO-REASON-CODES (WRK-REASON-IDX).
030850     ADD WRK-NEW-REASON-SCORE TO TO-RISK-SCORE.
030900 0429-EXIT.
030910*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
030930*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
030931*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
030950     EXIT.
031000
031050*----------------------------------------------------------------*
031100 0430-ADD-FRAUD-ACCOUNT.
031150*    RULE 7 - AUTO-BLACKLISTING.  CALLED FROM 0490 WHEN
031200*    TO-IS-FRAUD IS 'Y'.
031250*----------------------------------------------------------------*
031260*    THE ACCOUNT GOES ON THE BLACKLIST FOR THE REST OF THIS RUN
031270*    AND, VIA 0800 AT END OF RUN, EVERY RUN AFTER THIS ONE TOO -
031280*    ONE FRAUD HIT PERMANENTLY FLAGS THE RECEIVING ACCOUNT.
031300     MOVE 'A' TO WRK-NEW-BL-TYPE.
031350     MOVE TR-RECIP-ACCOUNT OF FDSTRIN TO WRK-NEW-BL-VALUE.
031400     MOVE 'FRAUDULENT TRANSACTION       ' TO WRK-NEW-BL-REASON.
031450     PERFORM 0240-INSERT-BLACKLIST-ENTRY THRU 0240-EXIT.
031500 0430-EXIT.
031510*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
031530*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
031531*    THE THRU ABOVE AND NOTHING ELSE.
031550     EXIT.
031600
031650*----------------------------------------------------------------*
031700 0470-FIND-CARD-HISTORY.
031750*    LOOKS UP TR-CARD-TYPE OF FDSTRIN IN THE CARD-TYPE HISTORY
031800*    TABLE.  SETS WRK-CARD-FOUND-SW AND, WHEN FOUND, LEAVES
031850*    WRK-CH-IDX ON THE MATCHING ENTRY.
031900*----------------------------------------------------------------*
031910*    A CARD TYPE NOT YET ON THE TABLE IS NOT AN ERROR HERE - 0491
031920*    ADDS IT TO THE TABLE AFTER THE TRANSACTION POSTS, SO THE
031930*    SECOND TRANSACTION OF A GIVEN CARD TYPE IS THE FIRST ONE
031940*    THAT CAN EVER FIND A MATCH.
031950     MOVE 'N' TO WRK-CARD-FOUND-SW.
032000     IF WRK-CH-TYPE-COUNT > ZERO
032050         PERFORM 0471-FIND-CARD-HISTORY-ENTRY THRU 0471-EXIT
032100             VARYING WRK-CH-IDX FROM 1 BY 1
032150             UNTIL WRK-CH-IDX > WRK-CH-TYPE-COUNT
032200                OR WRK-CARD-FOUND
032250     END-IF.
032300 0470-EXIT.
032310*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
032330*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
032331*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
032350     EXIT.
032400
032450 0471-FIND-CARD-HISTORY-ENTRY.
032460*    CARD TYPE IS THE WHOLE KEY - THIS TABLE TRACKS AMOUNT
032470*    PATTERNS PER CARD TYPE (VISA, MASTERCARD, ETC), NOT PER
032480*    ACCOUNT OR CARD NUMBER.
032500     IF WRK-CH-CARD-TYPE (WRK-CH-IDX) = TR-CARD-TYPE OF FDSTRIN
032550         SET WRK-CARD-FOUND TO TRUE
032600     END-IF.
032650 0471-EXIT.
032660*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
032680*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
032681*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
032700     EXIT.
032750
032800*----------------------------------------------------------------*
032850 0480-COMPUTE-SQUARE-ROOT.
032900*    NEWTON'S METHOD.  WRK-SQRT-INPUT IS THE PARAMETER (ALWAYS
032950*    0 TO 1 FOR OUR ONE CALLER, THE HAVERSINE 'A' TERM);
033000*    WRK-SQRT-RESULT IS THE ANSWER.
033050*----------------------------------------------------------------*
033080*    ZERO INPUT IS A LEGITIMATE CASE HERE (A PERFECTLY ROUND-TRIP
033085*    GEO-DRIFT COMPUTATION WHERE A = 0) AND SKIPS THE ITERATION
033090*    ENTIRELY RATHER THAN DIVIDING BY A ZERO STARTING GUESS.
033100     IF WRK-SQRT-INPUT <= ZERO
033150         MOVE ZERO TO WRK-SQRT-RESULT
033200     ELSE
033250         MOVE WRK-SQRT-INPUT TO WRK-SQRT-RESULT
033280*        12 NEWTON REFINEMENTS IS MORE THAN ENOUGH FOR A VALUE
033285*        BETWEEN 0 AND 1 TO SETTLE TO THE PRECISION THE DISPLAY
033290*        FIELDS CAN HOLD ANYWAY.
033300         PERFORM 0481-SQRT-ITERATION THRU 0481-EXIT
033350             VARYING WRK-SQRT-ITERATIONS FROM 1 BY 1
033400             UNTIL WRK-SQRT-ITERATIONS > 12
033450     END-IF.
033500 0480-EXIT.
033510*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
033530*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
033531*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
033550     EXIT.
033600
033650 0481-SQRT-ITERATION.
033660*    ONE NEWTON'S-METHOD REFINEMENT: NEXT GUESS = AVERAGE OF THE
033670*    PRIOR GUESS AND INPUT/PRIOR-GUESS.  SAME FORMULA 0483 USES
033680*    AGAINST THE SEPARATE WRK-VSQ- FIELDS FOR THE Z-SCORE RULE.
033700     MOVE WRK-SQRT-RESULT TO WRK-SQRT-PRIOR.
033750     COMPUTE WRK-SQRT-RESULT ROUNDED =
033800         (WRK-SQRT-PRIOR + (WRK-SQRT-INPUT / WRK-SQRT-PRIOR)) / 2.
033850 0481-EXIT.
033860*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
033880*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
033881*    THE THRU ABOVE AND NOTHING ELSE.
033900     EXIT.
033950
FR4902*----------------------------------------------------------------*
FR4902*    RTN 4902 - SEPARATE SQUARE ROOT FOR THE Z-SCORE'S STANDARD
FR4902*    DEVIATION.  BEFORE THIS CHANGE 0425-COMPUTE-Z-SCORE ROUTED
FR4902*    THROUGH THE SAME WRK-SQRT- FIELDS AS THE HAVERSINE 'A' TERM
FR4902*    ABOVE; AN AUDIT OF A $32,000,000 CARD-TYPE DEVIATION SHOWED
FR4902*    THE VARIANCE CAN RUN WELL PAST WHAT A FIELD SIZED FOR A
FR4902*    0-TO-1 HAVERSINE TERM CAN HOLD, SO THE TWO SQRT USES NOW
FR4902*    HAVE THEIR OWN WRK-VSQ- FIELDS (SEE FDSWRK1) SIZED FOR A
FR4902*    VARIANCE OF DOLLAR AMOUNTS INSTEAD.  SAME NEWTON'S-METHOD
FR4902*    LOGIC AS 0480/0481 ABOVE, JUST AGAINST THE WIDER FIELDS.
FR4902*----------------------------------------------------------------*
033952 0482-COMPUTE-STD-DEV-SQRT.
FR4902*    WRK-VSQ-INPUT IS THE VARIANCE; WRK-VSQ-RESULT COMES BACK AS
FR4902*    THE STANDARD DEVIATION.  A ZERO OR NEGATIVE VARIANCE CANNOT
FR4902*    HAPPEN IN PRACTICE (IT IS A SUM OF SQUARES DIVIDED BY A
FR4902*    POSITIVE SAMPLE COUNT) BUT IS GUARDED ANYWAY, THE SAME WAY
FR4902*    0480 GUARDS ITS OWN INPUT.
033953*    WRK-VSQ-ITERATIONS IS THE SAME COMP-3 COUNTER NAME USED BY
FR4902*    0483 BELOW - ONE COUNTER, SHARED ACROSS THE WHOLE ITERATION.
033954     IF WRK-VSQ-INPUT <= ZERO
033956         MOVE ZERO TO WRK-VSQ-RESULT
033958     ELSE
033960         MOVE WRK-VSQ-INPUT TO WRK-VSQ-RESULT
033962         PERFORM 0483-STD-DEV-SQRT-ITERATION THRU 0483-EXIT
033964             VARYING WRK-VSQ-ITERATIONS FROM 1 BY 1
033966             UNTIL WRK-VSQ-ITERATIONS > 12
033968     END-IF.
033970 0482-EXIT.
033971*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
033972     EXIT.
033974
033976 0483-STD-DEV-SQRT-ITERATION.
FR4902*    ONE NEWTON'S-METHOD REFINEMENT STEP - IDENTICAL ARITHMETIC
FR4902*    TO 0481-SQRT-ITERATION, AGAINST THE WRK-VSQ- FIELDS.
033978     MOVE WRK-VSQ-RESULT TO WRK-VSQ-PRIOR.
033980     COMPUTE WRK-VSQ-RESULT ROUNDED =
033982         (WRK-VSQ-PRIOR + (WRK-VSQ-INPUT / WRK-VSQ-PRIOR)) / 2.
033984 0483-EXIT.
033985*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
033986     EXIT.
033988
034000*----------------------------------------------------------------*
034050 0484-ARCSINE-ITERATION.
034100*    ONE NEWTON'S-METHOD STEP TOWARD THE ANGLE WHOSE SINE IS
034150*    WRK-TRIG-Y, REFINING WRK-TRIG-ASIN.  USES THE SINE/COSINE
034200*    SERIES BELOW AS THE FUNCTION AND ITS DERIVATIVE.
034250*----------------------------------------------------------------*
034260*    CALLED 20 TIMES BY 0427; EACH CALL NUDGES WRK-TRIG-ASIN A
034270*    LITTLE CLOSER TO THE TRUE ANGLE.  A ZERO COSINE (ASIN AT
034280*    +/- 90 DEGREES) WOULD DIVIDE BY ZERO, SO THE REFINEMENT IS
034290*    SKIPPED ON THAT PASS AND WRK-TRIG-ASIN IS LEFT AS IS.
034295*    THE SINE/COSINE CALLS BELOW SHARE WRK-TRIG-X AS INPUT BUT
034296*    WRITE TO SEPARATE OUTPUT FIELDS - NEITHER CLOBBERS THE OTHER.
034300     MOVE WRK-TRIG-ASIN TO WRK-TRIG-X.
034350     PERFORM 0485-COMPUTE-SINE   THRU 0485-EXIT.
034400     MOVE WRK-TRIG-SIN TO WRK-TRIG-SIN-SAVE.
034450     MOVE WRK-TRIG-ASIN TO WRK-TRIG-X.
034500     PERFORM 0486-COMPUTE-COSINE THRU 0486-EXIT.
034550     IF WRK-TRIG-COS NOT = ZERO
034600         COMPUTE WRK-TRIG-ASIN ROUNDED =
034650             WRK-TRIG-ASIN -
034700             ((WRK-TRIG-SIN-SAVE - WRK-TRIG-Y) / WRK-TRIG-COS)
034750     END-IF.
034800 0484-EXIT.
034810*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
034830*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
034831*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
034850     EXIT.
034900
034950*----------------------------------------------------------------*
035000 0485-COMPUTE-SINE.
035050*    MACLAURIN SERIES, 15 TERMS.  WRK-TRIG-X IS THE ANGLE IN
035100*    RADIANS; WRK-TRIG-SIN IS THE RESULT.
035150*----------------------------------------------------------------*
035160*    EACH PASS THROUGH 0487 ADDS ONE MORE TERM OF THE SERIES -
035170*    SIN(X) = X - X3/3! + X5/5! - X7/7! + ... - STARTING FROM THE
035180*    FIRST TERM (X ITSELF) ALREADY MOVED IN BELOW.
035200     MOVE WRK-TRIG-X TO WRK-TRIG-TERM.
035250     MOVE WRK-TRIG-X TO WRK-TRIG-SIN.
035300     PERFORM 0487-SINE-TERM THRU 0487-EXIT
035350         VARYING WRK-TRIG-N FROM 1 BY 1 UNTIL WRK-TRIG-N > 15.
035400 0485-EXIT.
035410*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
035430*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
035431*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
035450     EXIT.
035500
035550 0487-SINE-TERM.
035560*    BUILDS THE NEXT TERM FROM THE PRIOR ONE (TERM * -X**2 /
035570*    ((2N)(2N+1))) RATHER THAN RECOMPUTING A FACTORIAL AND A
035580*    POWER FROM SCRATCH EVERY PASS - CHEAPER ARITHMETIC, SAME
035590*    SERIES.
035595*    WRK-TRIG-N IS THE VARYING COUNTER FROM 0485'S PERFORM -
035596*    THIS PARAGRAPH NEVER SETS IT ITSELF.
035600     COMPUTE WRK-TRIG-DENOM =
035650         (2 * WRK-TRIG-N) * ((2 * WRK-TRIG-N) + 1).
035700     COMPUTE WRK-TRIG-TERM ROUNDED =
035750         WRK-TRIG-TERM * (-1) * WRK-TRIG-X * WRK-TRIG-X
035800             / WRK-TRIG-DENOM.
035850     ADD WRK-TRIG-TERM TO WRK-TRIG-SIN.
035900 0487-EXIT.
035910*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
035930*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
035931*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
035950     EXIT.
036000
036050*----------------------------------------------------------------*
036100 0486-COMPUTE-COSINE.
036150*    MACLAURIN SERIES, 15 TERMS.  WRK-TRIG-X IS THE ANGLE IN
036200*    RADIANS; WRK-TRIG-COS IS THE RESULT.
036250*----------------------------------------------------------------*
036260*    SAME BUILD-UP AS 0485 ABOVE BUT STARTING FROM THE COSINE
036270*    SERIES' FIRST TERM, WHICH IS 1, NOT X.
036300     MOVE 1 TO WRK-TRIG-TERM.
036350     MOVE 1 TO WRK-TRIG-COS.
036400     PERFORM 0488-COSINE-TERM THRU 0488-EXIT
036450         VARYING WRK-TRIG-N FROM 1 BY 1 UNTIL WRK-TRIG-N > 15.
036500 0486-EXIT.
036510*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
036530*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
036531*    THE THRU ABOVE AND NOTHING ELSE.
036550     EXIT.
036600
036650 0488-COSINE-TERM.
036660*    COS(X) = 1 - X2/2! + X4/4! - ... - SAME INCREMENTAL-TERM
036670*    TRICK AS 0487, WITH THE COSINE SERIES' OWN DENOMINATOR.
036680*    WRK-TRIG-DENOM AND WRK-TRIG-TERM ARE SHARED WITH 0487 - ONLY
036690*    ONE OF 0485/0486 IS EVER MID-SERIES AT A TIME, SO SHARING
036695*    THE SCRATCH IS SAFE.
036700     COMPUTE WRK-TRIG-DENOM =
036750         ((2 * WRK-TRIG-N) - 1) * (2 * WRK-TRIG-N).
036800     COMPUTE WRK-TRIG-TERM ROUNDED =
036850         WRK-TRIG-TERM * (-1) * WRK-TRIG-X * WRK-TRIG-X
036900             / WRK-TRIG-DENOM.
036950     ADD WRK-TRIG-TERM TO WRK-TRIG-COS.
037000 0488-EXIT.
037010*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
037030*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
037031*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
037050     EXIT.
037100
037150*----------------------------------------------------------------*
037200 0490-POST-TRANSACTION.
037250*    WRITES THE DECISIONED RECORD TO TRANSOUT, ROLLS THE
037300*    PER-CARD-TYPE HISTORY FORWARD, ACCUMULATES RUN TOTALS, AND
037350*    GROWS THE BLACKLIST WHEN THE TRANSACTION IS FRAUDULENT.
037400*----------------------------------------------------------------*
037410*    NOTE THE ORDER - CARD HISTORY IS UPDATED BEFORE TRANSOUT IS
037420*    WRITTEN, BUT THE Z-SCORE RULE (0424) ALREADY RAN BACK IN
037430*    0420 AGAINST THE HISTORY AS IT STOOD BEFORE THIS POST, SO
037440*    THE CURRENT TRANSACTION NEVER SCORES ITSELF.
037450     PERFORM 0491-UPDATE-CARD-HISTORY THRU 0491-EXIT.
037460*    FDSTROT IS THE OUTPUT RECORD ALIAS FOR THE CURRENT
037470*    TO-TRANS-DATA GROUP - SAME STORAGE, WRITTEN UNDER THE FD NAME.
037500     WRITE FDSTROT.
037550     ADD 1 TO WRK-RT-RECORDS-READ.
037600     ADD TR-AMOUNT OF FDSTRIN TO WRK-RT-AMOUNT-TOTAL.
037650     IF TO-FRAUD-YES
037700         ADD 1 TO WRK-RT-FLAGGED-COUNT
037750         ADD TR-AMOUNT OF FDSTRIN TO WRK-RT-FLAGGED-AMOUNT
037800         ADD TO-RISK-SCORE TO WRK-RT-FLAGGED-RISK-TOTAL
037820*    THREE RUN-TOTAL ACCUMULATORS FIRE TOGETHER ON A FRAUD HIT -
037830*    COUNT, DOLLAR AMOUNT, AND RISK SCORE ALL ROLL FORWARD.
037850         PERFORM 0430-ADD-FRAUD-ACCOUNT THRU 0430-EXIT
037900     END-IF.
037950 0490-EXIT.
037960*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
037980*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
037981*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
038000     EXIT.
038050
038100*----------------------------------------------------------------*
038150 0491-UPDATE-CARD-HISTORY.
038200*    FINDS OR CREATES THE CARD-TYPE ENTRY, SHIFTS THE AMOUNT
038250*    RING, POSTS THE CURRENT AMOUNT TO SLOT 1 (NEWEST), AND
038300*    REMEMBERS THE CURRENT CITY AS THE NEW LAST LOCATION.
038350*----------------------------------------------------------------*
038360*    FIRST TRANSACTION OF A NEW CARD TYPE GETS A FRESH ENTRY
038370*    WITH AN AMOUNT COUNT OF ZERO - THE COUNT BUMP BELOW THEN
038380*    TREATS IT LIKE ANY OTHER ENTRY.
038400     PERFORM 0470-FIND-CARD-HISTORY THRU 0470-EXIT.
038450     IF NOT WRK-CARD-FOUND
038500         ADD 1 TO WRK-CH-TYPE-COUNT
038550         SET WRK-CH-IDX TO WRK-CH-TYPE-COUNT
038600         MOVE TR-CARD-TYPE OF FDSTRIN TO WRK-CH-CARD-TYPE (WRK-CH-IDX)
038650         MOVE ZERO TO WRK-CH-AMOUNT-COUNT (WRK-CH-IDX)
038700     END-IF.
038710*    SLOT 1 ALWAYS HOLDS THE NEWEST AMOUNT - SHIFT THE OLDER
038720*    FOUR SLOTS DOWN ONE POSITION FIRST SO SLOT 1 IS FREE FOR
038730*    THE CURRENT AMOUNT BELOW.
038750     PERFORM 0492-SHIFT-AMOUNT-RING THRU 0492-EXIT.
038760*    WRK-CH-AMOUNTS IS A TWO-DIMENSIONAL TABLE - CARD TYPE ROW
038770*    BY RING-POSITION COLUMN - SUBSCRIPTED (WRK-CH-IDX, SLOT).
038800     MOVE TR-AMOUNT OF FDSTRIN TO WRK-CH-AMOUNTS (WRK-CH-IDX, 1).
038850     IF WRK-CH-AMOUNT-COUNT (WRK-CH-IDX) < 5
038900         ADD 1 TO WRK-CH-AMOUNT-COUNT (WRK-CH-IDX)
038950     END-IF.
039000     MOVE TR-LOCATION OF FDSTRIN
039020*    LOCATION IS OVERWRITTEN UNCONDITIONALLY HERE - 0426 READS
039030*    THE OLD VALUE BEFORE THIS PARAGRAPH RUNS, NEVER AFTER.
039050         TO WRK-CH-LAST-LOCATION (WRK-CH-IDX).
039100 0491-EXIT.
039110*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
039130*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
039131*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
039150     EXIT.
039200
039250 0492-SHIFT-AMOUNT-RING.
039260*    WORKS BACKWARD FROM SLOT 5 TO SLOT 2 SO EACH SLOT IS COPIED
039270*    BEFORE IT IS OVERWRITTEN - A FORWARD PASS WOULD CLOBBER
039280*    SLOT 2'S VALUE BEFORE SLOT 3 COULD READ IT.
039300     PERFORM 0493-SHIFT-ONE-SLOT THRU 0493-EXIT
039350         VARYING WRK-CH-AMT-IDX FROM 5 BY -1
039400         UNTIL WRK-CH-AMT-IDX < 2.
039450 0492-EXIT.
039460*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
039480*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
039481*    THE THRU ABOVE AND NOTHING ELSE.
039500     EXIT.
039550
039600 0493-SHIFT-ONE-SLOT.
039610*    ONE SLOT OF THE RING BUFFER SHIFT - CALLED BY 0492 FOR
039620*    EACH POSITION FROM THE OLDEST SLOT DOWN TO SLOT 2.
039630*    WRK-CH-AMT-IDX IS SET BY THE CALLER'S VARYING BEFORE EACH CALL.
039650     MOVE WRK-CH-AMOUNTS (WRK-CH-IDX, WRK-CH-AMT-IDX - 1)
039700         TO WRK-CH-AMOUNTS (WRK-CH-IDX, WRK-CH-AMT-IDX).
039750 0493-EXIT.
039760*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
039780*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
039781*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
039800     EXIT.
039850
039900*----------------------------------------------------------------*
039950 0500-FINISH-MAIN-PASS.
040000*----------------------------------------------------------------*
040050     CLOSE TRANSIN.
040100     CLOSE TRANSOUT.
040150 0500-EXIT.
040160*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
040180*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
040181*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
040200     EXIT.
040250
040300*----------------------------------------------------------------*
040350 0600-PRINT-ALL-TRANSACTIONS.
040400*    LISTING 1 - EVERY TRANSACTION, PROCESSING ORDER, VIA A
040450*    SECOND SEQUENTIAL PASS OVER TRANSOUT.
040500*----------------------------------------------------------------*
040510*    TRANSOUT WAS CLOSED AT THE END OF 0500 - REOPENED HERE
040520*    INPUT-ONLY FOR A FRESH READ PASS, INDEPENDENT OF THE
040530*    BUILD PASS THAT WROTE IT.
040550     MOVE ZERO TO WRK-PG-PAGE-NUMBER.
040600     MOVE 'ALL TRANSACTIONS LISTING' TO WRK-HEADING-TITLE.
040610*    THIS PARAGRAPH IS STRUCTURED LIKE 0650 BELOW - RESET PAGE
040620*    NUMBER, SET THE HEADING TITLE, OPEN, HEAD THE FIRST PAGE.
040650     OPEN INPUT TRANSOUT.
040700     PERFORM 0900-PRINT-HEADING THRU 0900-EXIT.
040750     MOVE 'N' TO WRK-TRANSOUT-EOF-SW.
040800     PERFORM 0610-READ-TRANSOUT THRU 0610-EXIT.
040850     PERFORM 0620-PRINT-ALL-DETAIL THRU 0620-EXIT
040900         UNTIL WRK-TRANSOUT-EOF.
040920*    LOOP EXIT IS EOF, NOT A RECORD COUNT - THE NUMBER OF
040925*    TRANSACTIONS ON THIS LISTING IS WHATEVER TRANSOUT HOLDS.
040950     PERFORM 0630-PRINT-ALL-TOTAL THRU 0630-EXIT.
041000     CLOSE TRANSOUT.
041050 0600-EXIT.
041060*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
041080*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
041081*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
041100     EXIT.
041150
041200 0610-READ-TRANSOUT.
041210*    STRAIGHT SEQUENTIAL READ, NO KEY - ALL THREE LISTING PASSES
041220*    (0600/0650/0700'S CALLER AT 0650) WALK TRANSOUT IN WRITE ORDER.
041230*    SHARED BY 0620 AND 0660, ONE PARAGRAPH FOR BOTH PASSES.
041250     READ TRANSOUT
041300         AT END
041350             SET WRK-TRANSOUT-EOF TO TRUE
041400     END-READ.
041450 0610-EXIT.
041460*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
041480*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
041481*    THE THRU ABOVE AND NOTHING ELSE.
041500     EXIT.
041550
041600 0620-PRINT-ALL-DETAIL.
041610*    ONE DETAIL LINE PER TRANSOUT RECORD, IN THE SAME ORDER
041620*    TRANSOUT WAS WRITTEN - I.E. THE ORDER TRANSACTIONS WERE
041630*    READ FROM TRANSIN, NOT SORTED BY ANY KEY.
041650     MOVE SPACES TO ALL-DETAIL-LINE.
041655*    BLANKING THE WHOLE LINE FIRST MEANS THE FILLER BETWEEN
041660*    COLUMNS NEVER CARRIES STALE DATA FORWARD FROM THE PRIOR
041665*    DETAIL LINE WRITTEN.
041690*    SEVEN MOVES BELOW COPY THE TRANSACTION FIELDS STRAIGHT ACROSS
041695*    TO THEIR PRINT-LINE COUNTERPARTS - NO EDITING OR REFORMATTING
041698*    EXCEPT WHATEVER PICTURE CLAUSE EDITING ALL-DL-AMOUNT CARRIES.
041700     MOVE TR-TRANSACTION-ID OF TO-TRANS-DATA TO ALL-DL-TRANS-ID.
041750     MOVE TR-TIMESTAMP OF TO-TRANS-DATA      TO ALL-DL-TIMESTAMP.
041800     MOVE TR-CARD-TYPE OF TO-TRANS-DATA       TO ALL-DL-CARD-TYPE.
041850     MOVE TR-LOCATION OF TO-TRANS-DATA         TO ALL-DL-LOCATION.
041900     MOVE TR-AMOUNT OF TO-TRANS-DATA           TO ALL-DL-AMOUNT.
041950     MOVE TR-CURRENCY OF TO-TRANS-DATA         TO ALL-DL-CURRENCY.
042000     MOVE TR-RECIP-ACCOUNT OF TO-TRANS-DATA     TO ALL-DL-RECIP-ACCT.
042045*    FRAUD FLAG AND RISK SCORE COME FROM TO-TRANS-DATA, NOT THE
042046*    ORIGINAL TRANSIN RECORD - THEY EXIST ONLY BECAUSE 0490
042047*    ADDED THEM BEFORE TO-TRANS-DATA WAS WRITTEN TO TRANSOUT.
042050     MOVE TO-IS-FRAUD                          TO ALL-DL-FRAUD-FLAG.
042100     MOVE TO-RISK-SCORE                        TO ALL-DL-RISK-SCORE.
042140*    REASON CODES ARE FORMATTED BY A SHARED HELPER RATHER THAN
042145*    INLINE HERE, SINCE 0660 NEEDS THE SAME FORMATTING.
042150     PERFORM 0640-BUILD-REASON-STRING THRU 0640-EXIT.
042200     MOVE WRK-REASON-DISPLAY TO ALL-DL-REASON-CODES.
042250     WRITE RPTFILE-RECORD FROM ALL-DETAIL-LINE
042300         AFTER ADVANCING 1 LINE.
042310*    PAGE BREAK CHECK HAPPENS AFTER THE WRITE, NOT BEFORE - THE
042320*    LAST LINE OF A FULL PAGE PRINTS NORMALLY AND THE NEW
042330*    HEADING IS READY FOR THE NEXT DETAIL LINE.
042350     ADD 1 TO WRK-PG-LINE-COUNT.
042400     IF WRK-PG-LINE-COUNT > WRK-PG-LINES-PER-PAGE
042450         PERFORM 0900-PRINT-HEADING THRU 0900-EXIT
042500     END-IF.
042540*    NEXT RECORD IS READ AT THE BOTTOM OF THIS PARAGRAPH, NOT AT
042545*    THE TOP - THE CALLER'S UNTIL TEST SEES EOF RIGHT AFTER IT HAPPENS.
042550     PERFORM 0610-READ-TRANSOUT THRU 0610-EXIT.
042600 0620-EXIT.
042610*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
042630*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
042631*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
042650     EXIT.
042700
042750 0630-PRINT-ALL-TOTAL.
042760*    RUN-TOTAL LINE PRINTED ONCE, AFTER THE LAST DETAIL LINE -
042770*    THE COUNTERS IT PRINTS WERE ACCUMULATED DURING THE MAIN
042780*    PASS (0490), NOT DURING THIS LISTING PASS.
042800     MOVE SPACES TO ALL-TOTAL-LINE.
042820*    SIX LITERAL/VALUE PAIRS MAKE UP THE TOTAL LINE - RECORDS
042830*    READ, TOTAL AMOUNT, FLAGGED COUNT, FLAGGED AMOUNT.
042850     MOVE 'RECORDS PROCESSED   ' TO ALL-TL-LITERAL.
042900     MOVE WRK-RT-RECORDS-READ TO ALL-TL-COUNT.
042950     MOVE 'TOTAL AMOUNT =' TO ALL-TL-AMOUNT-LITERAL.
043000     MOVE WRK-RT-AMOUNT-TOTAL TO ALL-TL-AMOUNT.
043040*    FLAGGED COUNT AND AMOUNT HERE ARE THE SAME RUN-WIDE FIGURES
043045*    LISTING 2'S 0670 ALSO PRINTS - BOTH DRAW FROM WRK-RT- FIELDS.
043050     MOVE 'FLAGGED COUNT = ' TO ALL-TL-FLAGGED-LITERAL.
043100     MOVE WRK-RT-FLAGGED-COUNT TO ALL-TL-FLAGGED-COUNT.
043150     MOVE 'FLAGGED AMOUNT = ' TO ALL-TL-FLAGGED-AMT-LIT.
043200     MOVE WRK-RT-FLAGGED-AMOUNT TO ALL-TL-FLAGGED-AMOUNT.
043220*    ADVANCING 2 LINES (NOT 1) PUTS A BLANK LINE BETWEEN THE
043230*    LAST DETAIL LINE AND THIS TOTAL LINE.
043250     WRITE RPTFILE-RECORD FROM ALL-TOTAL-LINE
043300         AFTER ADVANCING 2 LINES.
043350 0630-EXIT.
043360*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
043380*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
043381*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
043400     EXIT.
043450
043500*----------------------------------------------------------------*
043550 0640-BUILD-REASON-STRING.
043600*    FORMATS UP TO 5 REASON CODES, ONE BLANK BETWEEN EACH, INTO
043650*    WRK-REASON-DISPLAY FOR THE TWO TRANSACTION LISTINGS.
043700*----------------------------------------------------------------*
043710*    EACH IF STANDS ON ITS OWN RATHER THAN NESTING, SINCE
043720*    TO-REASON-COUNT MOVES ONLY FORWARD - A TRANSACTION WITH 3
043730*    REASONS ALWAYS HAS CODES IN SLOTS 1-3, NEVER A GAP.
043740*    WRK-REASON-DISPLAY IS A FIVE-SLOT GROUP, ONE PER CODE - THE
043745*    BLANK-PADDED SLOTS FOR CODES NOT PRESENT THIS TRANSACTION
043748*    ARE WHAT GIVE THE PRINTED COLUMN ITS FIXED WIDTH.
043750     MOVE SPACES TO WRK-REASON-DISPLAY.
043790*    SLOT 1 IS ALWAYS THE RULE THAT FIRED FIRST, PER THE FIXED
043795*    FIRING ORDER IN 0420 - NOT THE HIGHEST-SCORING RULE.
043800     IF TO-REASON-COUNT > 0
043850         MOVE TO-REASON-CODES (1) TO WRK-RD-CODE1
043900     END-IF.
043950     IF TO-REASON-COUNT > 1
044000         MOVE TO-REASON-CODES (2) TO WRK-RD-CODE2
044050     END-IF.
044090*    SLOTS 3-5 FOLLOW THE SAME PATTERN AS SLOTS 1-2 ABOVE.
044100     IF TO-REASON-COUNT > 2
044150         MOVE TO-REASON-CODES (3) TO WRK-RD-CODE3
044200     END-IF.
044250     IF TO-REASON-COUNT > 3
044300         MOVE TO-REASON-CODES (4) TO WRK-RD-CODE4
044350     END-IF.
044400     IF TO-REASON-COUNT > 4
044450         MOVE TO-REASON-CODES (5) TO WRK-RD-CODE5
044500     END-IF.
044550 0640-EXIT.
044560*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
044580*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
044581*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
044600     EXIT.
044650
044700*----------------------------------------------------------------*
044750 0650-PRINT-FLAGGED-TRANSACTIONS.
044800*    LISTING 2 - FRAUD FLAG 'Y' ONLY, SAME COLUMNS AS LISTING 1,
044850*    VIA A THIRD SEQUENTIAL PASS OVER TRANSOUT.
044900*----------------------------------------------------------------*
044950     MOVE ZERO TO WRK-PG-PAGE-NUMBER.
044955*    PAGE NUMBER RESETS FOR EACH OF THE THREE LISTINGS - THIS
044956*    LISTING STARTS ITS OWN PAGE 1 RATHER THAN CONTINUING THE
044957*    PAGE COUNT FROM LISTING 1.
045000     MOVE 'FLAGGED TRANSACTIONS LISTING' TO WRK-HEADING-TITLE.
045050     OPEN INPUT TRANSOUT.
045060*    TRANSOUT WAS CLOSED AT THE END OF 0600 - REOPENING INPUT
045070*    REWINDS IT, SO THIS THIRD PASS STARTS AGAIN AT RECORD ONE.
045100     PERFORM 0900-PRINT-HEADING THRU 0900-EXIT.
045150     MOVE 'N' TO WRK-TRANSOUT-EOF-SW.
045200     PERFORM 0610-READ-TRANSOUT THRU 0610-EXIT.
045250     PERFORM 0660-PRINT-FLAGGED-DETAIL THRU 0660-EXIT
045300         UNTIL WRK-TRANSOUT-EOF.
045310*    0660 TESTS TO-FRAUD-YES ITSELF AND SIMPLY SKIPS THE WRITE
045320*    FOR A CLEAN RECORD - THIS LOOP STILL READS EVERY RECORD IN
045330*    TRANSOUT, FLAGGED OR NOT.
045350     PERFORM 0670-PRINT-FLAGGED-TOTAL THRU 0670-EXIT.
045400     CLOSE TRANSOUT.
045450 0650-EXIT.
045460*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
045480*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
045481*    THE THRU ABOVE AND NOTHING ELSE.
045500     EXIT.
045550
045600 0660-PRINT-FLAGGED-DETAIL.
045610*    SAME DETAIL FORMAT AS 0620, BUT SKIPS ANY RECORD WHOSE
045620*    FRAUD FLAG IS 'N' - THIS LISTING IS THE SUBSET, NOT A
045630*    REFORMAT, OF LISTING 1.
045650     IF TO-FRAUD-YES
045700         MOVE SPACES TO FLG-DETAIL-LINE
045710*        ONE DETAIL LINE PER FLAGGED RECORD, BUILT THE SAME WAY
045720*        0620 BUILDS ITS DETAIL LINE - THE TWO AREN'T SHARED AS
045730*        ONE PARAGRAPH BECAUSE THE OUTPUT LAYOUTS DIFFER.
045735*        SAME SEVEN STRAIGHT-COPY MOVES AS 0620'S DETAIL LINE,
045740*        JUST WRITTEN AGAINST THE FLG-DL- PREFIX INSTEAD.
045750         MOVE TR-TRANSACTION-ID OF TO-TRANS-DATA TO FLG-DL-TRANS-ID
045800         MOVE TR-TIMESTAMP OF TO-TRANS-DATA    TO FLG-DL-TIMESTAMP
045850         MOVE TR-CARD-TYPE OF TO-TRANS-DATA     TO FLG-DL-CARD-TYPE
045900         MOVE TR-LOCATION OF TO-TRANS-DATA       TO FLG-DL-LOCATION
045950         MOVE TR-AMOUNT OF TO-TRANS-DATA         TO FLG-DL-AMOUNT
046000         MOVE TR-CURRENCY OF TO-TRANS-DATA       TO FLG-DL-CURRENCY
046050         MOVE TR-RECIP-ACCOUNT OF TO-TRANS-DATA
046100             TO FLG-DL-RECIP-ACCT
046140*        ALWAYS 'Y' HERE SINCE THE IF ABOVE ALREADY TESTED
046142*        TO-FRAUD-YES, BUT IT IS STILL MOVED EXPLICITLY RATHER
046144*        THAN HARDCODED, IN CASE THE FIELD EVER GROWS A THIRD
046146*        VALUE.
046150         MOVE TO-IS-FRAUD                        TO FLG-DL-FRAUD-FLAG
046200         MOVE TO-RISK-SCORE                       TO FLG-DL-RISK-SCORE
046240*        SAME REASON-STRING BUILDER AS LISTING 1 - REUSED RATHER
046245*        THAN DUPLICATED SINCE BOTH DETAIL LINES CARRY THE SAME
046248*        FIVE-CODE LAYOUT.
046250         PERFORM 0640-BUILD-REASON-STRING THRU 0640-EXIT
046300         MOVE WRK-REASON-DISPLAY TO FLG-DL-REASON-CODES
046340*        FLG-DETAIL-LINE IS ITS OWN 01-LEVEL, NOT A REDEFINES OF
046345*        ALL-DETAIL-LINE, EVEN THOUGH THE COLUMNS LINE UP THE SAME.
046350         WRITE RPTFILE-RECORD FROM FLG-DETAIL-LINE
046400             AFTER ADVANCING 1 LINE
046450         ADD 1 TO WRK-PG-LINE-COUNT
046500         IF WRK-PG-LINE-COUNT > WRK-PG-LINES-PER-PAGE
046550             PERFORM 0900-PRINT-HEADING THRU 0900-EXIT
046600         END-IF
046650     END-IF.
046690*    READ-NEXT HAPPENS OUTSIDE THE IF - A NON-FLAGGED RECORD
046695*    STILL ADVANCES THE PASS, IT JUST PRINTS NOTHING.
046696*    0610 IS THE SAME READ PARAGRAPH 0620 USES - ONE READ
046698*    ROUTINE SERVES BOTH TRANSOUT PASSES.
046700     PERFORM 0610-READ-TRANSOUT THRU 0610-EXIT.
046750 0660-EXIT.
046760*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
046780*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
046781*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
046800     EXIT.
046850
046900 0670-PRINT-FLAGGED-TOTAL.
046910*    FLG-TOTAL-LINE SHARES ITS LAYOUT WITH ALL-TOTAL-LINE BUT
046920*    ONLY NEEDS THE FLAGGED FIGURES - THE UNUSED TRAILING
046930*    FIELDS ARE EXPLICITLY BLANKED/ZEROED RATHER THAN LEFT
046940*    WHATEVER MOVE SPACES TO FLG-TOTAL-LINE LEFT IN WORKING
046945*    STORAGE FROM A PRIOR RUN.
046950     MOVE SPACES TO FLG-TOTAL-LINE.
046990*    THE FOUR MOVES BELOW BUILD THE LITERAL/VALUE PAIR FOR THE
046995*    ONE FIGURE THIS LISTING'S TOTAL LINE ACTUALLY REPORTS.
047000     MOVE 'FLAGGED RECORDS      ' TO FLG-TL-LITERAL.
047050     MOVE WRK-RT-FLAGGED-COUNT TO FLG-TL-COUNT.
047100     MOVE 'TOTAL AMOUNT =' TO FLG-TL-AMOUNT-LITERAL.
047150     MOVE WRK-RT-FLAGGED-AMOUNT TO FLG-TL-AMOUNT.
047190*    THESE FOUR BLANK/ZERO MOVES ARE THE UNUSED TRAILING FIELDS
047195*    REFERENCED IN THE PARAGRAPH BANNER ABOVE - ALL-TOTAL-LINE'S
047197*    FLAGGED COLUMNS, WHICH THIS LAYOUT HAS NO NEED OF.
047200     MOVE SPACES TO FLG-TL-FLAGGED-LITERAL.
047250     MOVE ZERO TO FLG-TL-FLAGGED-COUNT.
047300     MOVE SPACES TO FLG-TL-FLAGGED-AMT-LIT.
047350     MOVE ZERO TO FLG-TL-FLAGGED-AMOUNT.
047400     WRITE RPTFILE-RECORD FROM FLG-TOTAL-LINE
047450         AFTER ADVANCING 2 LINES.
047500 0670-EXIT.
047510*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
047530*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
047531*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
047550     EXIT.
047600
047650*----------------------------------------------------------------*
047700 0700-PRINT-BLACKLIST.
047750*    LISTING 3 - EVERY BLACKLIST ENTRY (SEED PLUS RUN-ADDED).
047800*----------------------------------------------------------------*
047850     MOVE ZERO TO WRK-PG-PAGE-NUMBER.
047900     MOVE 'BLACKLIST LISTING' TO WRK-HEADING-TITLE.
047910*    THIS LISTING WALKS THE IN-MEMORY BLACKLIST TABLE DIRECTLY -
047920*    IT IS NOT DRIVEN OFF A FILE READ, SO THERE IS NO EOF SWITCH
047930*    AND NO SEPARATE READ PARAGRAPH.
047950     PERFORM 0900-PRINT-HEADING THRU 0900-EXIT.
047960*    A RUN THAT NEVER SEEDS OR ADDS A BLACKLIST ENTRY WOULD LEAVE
047970*    WRK-BL-ENTRY-COUNT AT ZERO - THE GUARD SKIPS THE VARYING
047980*    PERFORM RATHER THAN LETTING IT RUN ZERO TIMES ON ITS OWN.
048000     IF WRK-BL-ENTRY-COUNT > ZERO
048050         PERFORM 0710-PRINT-BLACKLIST-ENTRY THRU 0710-EXIT
048100             VARYING WRK-BL-IDX FROM 1 BY 1
048150             UNTIL WRK-BL-IDX > WRK-BL-ENTRY-COUNT
048200     END-IF.
048210*    THE GRAND TOTAL LINE COUNTS BOTH THE SEED ENTRIES LOADED AT
048220*    STARTUP AND ANY FRAUD-RUN BLACKLIST ADDITIONS FROM 0430 -
048230*    WRK-BL-ENTRY-COUNT DOES NOT DISTINGUISH THE TWO.
048250     MOVE SPACES TO RPT-BLACKLIST-TOTAL-LINE.
048300     MOVE 'TOTAL BLACKLIST ENTRIES =' TO RPT-BLT-LITERAL.
048350     MOVE WRK-BL-ENTRY-COUNT TO RPT-BLT-COUNT.
048400     WRITE RPTFILE-RECORD FROM RPT-BLACKLIST-TOTAL-LINE
048450         AFTER ADVANCING 2 LINES.
048500 0700-EXIT.
048510*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
048530*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
048531*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
048550     EXIT.
048600
048650 0710-PRINT-BLACKLIST-ENTRY.
048660*    WRK-BL-TYPE-IP IS AN 88-LEVEL ON THE ENTRY'S TYPE BYTE -
048670*    'I' FOR AN IP ADDRESS, 'A' FOR AN ACCOUNT NUMBER.
048690*    WRK-BL-IDX IS SET BY THE CALLER'S VARYING IN 0700 - THIS
048695*    PARAGRAPH ONLY EVER PRINTS THE ONE TABLE ROW IT POINTS TO.
048700     MOVE SPACES TO RPT-BLACKLIST-LINE.
048750     IF WRK-BL-TYPE-IP (WRK-BL-IDX)
048790*        FOUR-CHARACTER LITERALS LINE UP THE TYPE COLUMN FOR
048795*        BOTH POSSIBLE VALUES WITHOUT NEEDING A SEPARATE EDIT.
048800         MOVE 'IP  ' TO RPT-BL-TYPE-LITERAL
048850     ELSE
048900         MOVE 'ACCT' TO RPT-BL-TYPE-LITERAL
048950     END-IF.
048975*    THE IP ADDRESS OR ACCOUNT NUMBER AND THE REASON TEXT ARE
048980*    PRINTED AS STORED - WHATEVER WENT INTO WRK-NEW-BL-VALUE AND
048985*    WRK-NEW-BL-REASON AT INSERT TIME, WITH NO REFORMATTING HERE.
049000     MOVE WRK-BL-VALUE  (WRK-BL-IDX) TO RPT-BL-VALUE.
049050     MOVE WRK-BL-REASON (WRK-BL-IDX) TO RPT-BL-REASON.
049100     WRITE RPTFILE-RECORD FROM RPT-BLACKLIST-LINE
049150         AFTER ADVANCING 1 LINE.
049175*    SAME ONE-LINE-PER-PAGE BOOKKEEPING AS THE DETAIL PARAGRAPHS
049180*    ABOVE, SO A LONG BLACKLIST GETS PAGE BREAKS AND A FRESH
049185*    HEADING LIKE ANY OTHER LISTING.
049200     ADD 1 TO WRK-PG-LINE-COUNT.
049250     IF WRK-PG-LINE-COUNT > WRK-PG-LINES-PER-PAGE
049300         PERFORM 0900-PRINT-HEADING THRU 0900-EXIT
049350     END-IF.
049400 0710-EXIT.
049410*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
049430*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
049431*    THE THRU ABOVE AND NOTHING ELSE.
049450     EXIT.
049500
049550*----------------------------------------------------------------*
049600 0800-WRITE-BLACKLIST.
049650*    END-OF-RUN BLACKLIST WRITE - SEED ENTRIES PLUS ANY ADDED
049700*    DURING THIS RUN.
049750*----------------------------------------------------------------*
049760*    BLACKOUT IS OPENED OUTPUT, NOT EXTEND - THE WHOLE IN-MEMORY
049770*    TABLE (SEED ROWS PLUS ANYTHING ADDED BY 0430 THIS RUN) IS
049780*    REWRITTEN EVERY TIME, SO THE FILE NEVER GROWS A DUPLICATE
049790*    ENTRY ACROSS RUNS.
049795*    BLACKOUT IS THE LAST FILE OPENED AND THE FIRST CLOSED -
049796*    IT ONLY EXISTS FOR THIS ONE END-OF-RUN WRITE.
049800     OPEN OUTPUT BLACKOUT.
049850     IF WRK-BLACKOUT-STATUS NOT = '00'
049900         GO TO 0890-BLACKOUT-ERROR
049950     END-IF.
050000     IF WRK-BL-ENTRY-COUNT > ZERO
050050         PERFORM 0810-WRITE-BLACKLIST-ENTRY THRU 0810-EXIT
050100             VARYING WRK-BL-IDX FROM 1 BY 1
050150             UNTIL WRK-BL-IDX > WRK-BL-ENTRY-COUNT
050200     END-IF.
050220*    ZERO ENTRIES IS POSSIBLE ONLY IF THE SEED LIST ITSELF WERE
050230*    EVER EMPTIED - IN PRACTICE THE FIVE SEED IPS ALWAYS PRINT.
050250     CLOSE BLACKOUT.
050300     GO TO 0800-EXIT.
050350 0890-BLACKOUT-ERROR.
050360*    SAME RATIONALE AS 0190 - A MISSING/MISCATALOGUED BLACKOUT
050370*    DATASET IS AN OPERATIONS PROBLEM, NOT SOMETHING THE RUN
050380*    SHOULD TRY TO WORK AROUND.
050400     DISPLAY 'FDS0100 - BLACKOUT OPEN FAILED - RUN TERMINATED'.
050450     DISPLAY 'BLACKOUT STATUS = ' WRK-BLACKOUT-STATUS.
050500     MOVE 16 TO RETURN-CODE.
050550     STOP RUN.
050600 0800-EXIT.
050610*    RANGE-EXIT STOP FOR THE THRU ON THE PERFORM ABOVE.
050630*    THE PERFORM...THRU ABOVE STOPS HERE - NOTHING FALLS THROUGH FROM
050631*    A LOWER-NUMBERED PARAGRAPH THAT WASN'T ALREADY INTENDED.
050650     EXIT.
050700
050750 0810-WRITE-BLACKLIST-ENTRY.
050760*    ONE BLACKOUT RECORD PER BLACKLIST TABLE ENTRY - SAME
050770*    TYPE/VALUE/REASON FIELDS AS THE IN-MEMORY WRK-BL- TABLE,
050780*    JUST WRITTEN OUT TO FDSBLKL'S LAYOUT.
050800     MOVE WRK-BL-TYPE   (WRK-BL-IDX) TO BL-TYPE.
050850     MOVE WRK-BL-VALUE  (WRK-BL-IDX) TO BL-VALUE.
050900     MOVE WRK-BL-REASON (WRK-BL-IDX) TO BL-REASON.
050950     WRITE FDSBLKL.
051000 0810-EXIT.
051010*    EXIT POINT ONLY - THE PARAGRAPH DOES NO WORK HERE.
051030*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN FOLDED INTO THE CALLER,
051031*    SO THE THRU RANGE HAS A FIXED NAME TO TARGET.
051050     EXIT.
051100
051150*----------------------------------------------------------------*
051200 0900-PRINT-HEADING.
051250*    COMMON PAGE-HEADING ROUTINE FOR ALL THREE LISTINGS.  USES
051300*    THE TOP-OF-FORM MNEMONIC FROM SPECIAL-NAMES TO SKIP TO A
051350*    NEW PAGE.
051400*----------------------------------------------------------------*
051450     ADD 1 TO WRK-PG-PAGE-NUMBER.
051500     MOVE ZERO TO WRK-PG-LINE-COUNT.
051510*    LINE COUNT RESETS WITH EVERY NEW HEADING, NOT WITH EVERY
051520*    NEW PAGE NUMBER - THE TWO ALWAYS MOVE TOGETHER HERE SINCE
051530*    THIS PARAGRAPH IS THE ONLY PLACE A PAGE BREAK HAPPENS.
051550     MOVE SPACES TO RPT-HEADING-LINE.
051575*    WRK-RUN-DATE-DISPLAY WAS BUILT ONCE IN 0100 FROM THE SYSTEM
051580*    DATE - EVERY HEADING ON EVERY PAGE OF ALL THREE LISTINGS
051585*    CARRIES THE SAME RUN DATE.
051600     MOVE WRK-RUN-DATE-DISPLAY TO RPT-HD-RUN-DATE.
051650     MOVE WRK-HEADING-TITLE TO RPT-HD-TITLE.
051700     MOVE WRK-PG-PAGE-NUMBER TO RPT-HD-PAGE-NUMBER.
051750     WRITE RPTFILE-RECORD FROM RPT-HEADING-LINE
051800         AFTER ADVANCING TOP-OF-FORM.
051850 0900-EXIT.
051860*    PERFORM...THRU RANGE TERMINATOR - NO WORK OF ITS OWN.
051880*    A SEPARATE EXIT PARAGRAPH IS THE SHOP STANDARD FOR EVERY
051881*    PERFORM...THRU RANGE IN THIS PROGRAM, NOT JUST THIS ONE.
051900     EXIT.
051950
052000*----------------------------------------------------------------*
052050 0950-TERMINATE-RUN.
052100*----------------------------------------------------------------*
052120*    TRANSIN, TRANSOUT AND CITYTAB WERE ALREADY CLOSED AT THE
052130*    END OF THEIR OWN PASSES - RPTFILE IS THE LAST FILE LEFT
052140*    OPEN, SINCE ALL THREE LISTINGS SHARE IT.
052150     CLOSE RPTFILE.
052200 0950-EXIT.
052210*    MARKS THE END OF THE PERFORM...THRU RANGE; LOGIC LIVES ABOVE.
052230*    NO BRANCHING DECISIONS LAND HERE - IT IS A LANDING SPOT FOR
052231*    THE THRU ABOVE AND NOTHING ELSE.
052250     EXIT.
