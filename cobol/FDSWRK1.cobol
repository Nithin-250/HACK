000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - FRAUD DETECTION WORKING STORAGE.  THIS IS THE RUN'S      *
000300*       "DATABASE" -- THE BLACKLIST AND THE PER-CARD-TYPE        *
000310*       RECENT-ACTIVITY HISTORY ARE HELD HERE AS TABLES FOR THE  *
000320*       LIFE OF THE BATCH RUN.  NOTHING IS WRITTEN BACK TO DISK  *
000330*       UNTIL END OF RUN (SEE 0800-WRITE-BLACKLIST IN FDS0100).  *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 01/14/99  R.OKONKWO  RTN 4410   NEW COPY BOOK
000650* 06/02/99  R.OKONKWO  RTN 4488   RAISED WRK-BL-MAX-ENTRIES FROM
000660*                                 500 TO 2000 AFTER THE PILOT RAN
000670*                                 OUT OF TABLE SPACE ON DAY 3
FR4522* 11/09/99  T.MASELLI  RTN 4522   ADDED THE CARD-TYPE HISTORY
FR4522*                                 TABLE FOR THE Z-SCORE AND
FR4522*                                 GEO-DRIFT RULES
001150* 02/08/00  T.MASELLI  RTN 4601   ADDED RUN-TOTAL ACCUMULATORS
001160*                                 FOR THE LISTING TRAILERS
FR4688* 09/19/00  T.MASELLI  RTN 4688   ADDED THE SINE/COSINE/ARCSINE
FR4688*                                 SERIES WORK FIELDS - THE SHOP'S
FR4688*                                 COMPILER HAS NO SQRT OR TRIG
FR4688*                                 VERB SO THE GEO-DRIFT RULE HAS
FR4688*                                 TO GROW ITS OWN
FR4902* 03/14/01  T.MASELLI  RTN 4902   WIDENED WRK-SC-SUM-SQ-DEV AND
FR4902*                                 WRK-SC-VARIANCE - AUDIT FOUND A
FR4902*                                 $32M DEVIATION BLOWS PAST THE
FR4902*                                 OLD 15-DIGIT SUM-SQ-DEV FIELD
FR4902*                                 AND CAN MIS-SCORE A LEGITIMATE
FR4902*                                 HIGH-DOLLAR TRANSACTION.  ALSO
FR4902*                                 SPLIT THE SHARED SQUARE-ROOT
FR4902*                                 SCRATCH (0480 IN FDS0100) IN
FR4902*                                 TWO - THE STD-DEV SQRT NOW HAS
FR4902*                                 ITS OWN WIDE WRK-VSQ- FIELDS SO
FR4902*                                 WIDENING IT DOES NOT COST THE
FR4902*                                 HAVERSINE 'A' TERM ITS DECIMAL
FR4902*                                 PRECISION
001200*----------------------------------------------------------------*
001250
001300*----------------------------------------------------------------*
001350*    BLACKLIST TABLE - BL-TYPE 'I' (IP) OR 'A' (ACCOUNT)         *
001400*    ENTRIES.  SEARCHED SEQUENTIALLY; THE TABLE IS SMALL ENOUGH  *
001450*    THAT A SEQUENTIAL SEARCH OUTPERFORMS BUILDING AN INDEX.     *
001500*----------------------------------------------------------------*
001550     01  WRK-BLACKLIST-AREA.
001600         05  WRK-BL-MAX-ENTRIES          PIC S9(04) COMP
001650                                          VALUE +2000.
001700         05  WRK-BL-ENTRY-COUNT          PIC S9(04) COMP
001750                                          VALUE ZERO.
001800         05  WRK-BL-TABLE OCCURS 2000 TIMES
001850                          INDEXED BY WRK-BL-IDX.
001900             10  WRK-BL-TYPE             PIC  X(01).
001950                 88  WRK-BL-TYPE-IP          VALUE 'I'.
002000                 88  WRK-BL-TYPE-ACCOUNT     VALUE 'A'.
002050             10  WRK-BL-VALUE            PIC  X(15).
002100             10  WRK-BL-REASON           PIC  X(30).
002150
002200*----------------------------------------------------------------*
002250*    CARD-TYPE HISTORY TABLE - ONE ENTRY PER DISTINCT CARD TYPE   *
002300*    SEEN SO FAR THIS RUN.  WRK-CH-AMOUNTS IS A RING OF THE       *
002350*    LAST 5 AMOUNTS, NEWEST IN WRK-CH-AMOUNTS (1).  THE SHIFT IS  *
002400*    DONE BY 0491-UPDATE-CARD-HISTORY BEFORE THE NEXT RECORD OF   *
002450*    THE SAME CARD TYPE IS EVALUATED.                             *
002500*----------------------------------------------------------------*
002550     01  WRK-CARD-HISTORY-AREA.
002600         05  WRK-CH-MAX-TYPES            PIC S9(04) COMP
002650                                          VALUE +50.
002700         05  WRK-CH-TYPE-COUNT           PIC S9(04) COMP
002750                                          VALUE ZERO.
002800         05  WRK-CH-TABLE OCCURS 50 TIMES
002850                          INDEXED BY WRK-CH-IDX.
002900             10  WRK-CH-CARD-TYPE        PIC  X(10).
002950             10  WRK-CH-AMOUNT-COUNT     PIC S9(04) COMP
003000                                          VALUE ZERO.
003050             10  WRK-CH-AMOUNTS OCCURS 5 TIMES
003100                          INDEXED BY WRK-CH-AMT-IDX
003150                                      PIC S9(09)V99.
003200             10  WRK-CH-LAST-LOCATION    PIC  X(20).
003250
003300*----------------------------------------------------------------*
003350*    Z-SCORE WORK FIELDS - INTERMEDIATE ARITHMETIC CARRIES 4      *
003400*    DECIMAL PLACES PER THE SCORING STANDARD; THE REPORTED        *
003450*    Z-SCORE IS ROUNDED TO 2 PLACES ON THE WAY OUT.                *
FR4902*    WRK-SC-SUM-SQ-DEV AND WRK-SC-VARIANCE ARE CARRIED AT THE      *
FR4902*    18-DIGIT PACKED-DECIMAL CEILING (17 INTEGER, 1 DECIMAL) SO   *
FR4902*    A SQUARED DEVIATION BUILT FROM TR-AMOUNT'S OWN 9(09)V99       *
FR4902*    RANGE CANNOT OVERFLOW THE FIELD AND SILENTLY MIS-SCORE A     *
FR4902*    LEGITIMATE HIGH-DOLLAR TRANSACTION (SEE RTN 4902).  THE      *
FR4902*    SHOP'S COMPILER WILL NOT PACK A FIELD WIDER THAN 18 DIGITS,  *
FR4902*    SO THIS IS THE WIDEST THE FIELD CAN GO ON THIS HARDWARE.     *
003500*----------------------------------------------------------------*
003550     01  WRK-SCORE-FIELDS.
003600         05  WRK-SC-SAMPLE-COUNT         PIC S9(04) COMP.
003650         05  WRK-SC-SUM                  PIC S9(11)V9999
003700                                          COMP-3.
003750         05  WRK-SC-MEAN                 PIC S9(11)V9999
003800                                          COMP-3.
003850         05  WRK-SC-SUM-SQ-DEV           PIC S9(17)V9
003900                                          COMP-3.
003950         05  WRK-SC-VARIANCE             PIC S9(17)V9
004000                                          COMP-3.
004050         05  WRK-SC-STD-DEV              PIC S9(11)V9999
004100                                          COMP-3.
004150         05  WRK-SC-DEVIATION            PIC S9(11)V9999
004200                                          COMP-3.
004250         05  WRK-SC-Z-SCORE              PIC S9(05)V9999
004300                                          COMP-3.
004310         05  FILLER                      PIC  X(02).
004350
004400*----------------------------------------------------------------*
004450*    GEO-DRIFT WORK FIELDS.  -LAT1/-LON1 IS THE CURRENT           *
004500*    TRANSACTION'S CITY; -LAT2/-LON2 IS THE CARD TYPE'S LAST      *
004550*    KNOWN CITY.  THE -RAD FIELDS CARRY THE SAME VALUES IN        *
004600*    RADIANS FOR THE HAVERSINE ARITHMETIC BELOW.                  *
004650*----------------------------------------------------------------*
004700     01  WRK-GEO-FIELDS.
004750         05  WRK-GD-LAT1                 PIC S9(03)V9(04)
004800                                          COMP-3.
004850         05  WRK-GD-LON1                 PIC S9(03)V9(04)
004900                                          COMP-3.
004950         05  WRK-GD-LAT2                 PIC S9(03)V9(04)
005000                                          COMP-3.
005050         05  WRK-GD-LON2                 PIC S9(03)V9(04)
005100                                          COMP-3.
005150         05  WRK-GD-DEG-TO-RAD           PIC S9V9(08)
005200                                          COMP-3
005250                                          VALUE +0.01745329.
005300         05  WRK-GD-LAT1-RAD             PIC S9(02)V9(08)
005350                                          COMP-3.
005400         05  WRK-GD-LON1-RAD             PIC S9(02)V9(08)
005450                                          COMP-3.
005500         05  WRK-GD-LAT2-RAD             PIC S9(02)V9(08)
005550                                          COMP-3.
005600         05  WRK-GD-LON2-RAD             PIC S9(02)V9(08)
005650                                          COMP-3.
005700         05  WRK-GD-DLAT-RAD             PIC S9(02)V9(08)
005750                                          COMP-3.
005800         05  WRK-GD-DLON-RAD             PIC S9(02)V9(08)
005850                                          COMP-3.
005900         05  WRK-GD-SIN-DLAT2            PIC S9(02)V9(08)
005950                                          COMP-3.
006000         05  WRK-GD-SIN-DLON2            PIC S9(02)V9(08)
006050                                          COMP-3.
006100         05  WRK-GD-COS-LAT1             PIC S9(02)V9(08)
006150                                          COMP-3.
006200         05  WRK-GD-COS-LAT2             PIC S9(02)V9(08)
006250                                          COMP-3.
006300         05  WRK-GD-HAVERSINE-A          PIC S9(02)V9(08)
006350                                          COMP-3.
006400         05  WRK-GD-SQRT-A               PIC S9(02)V9(08)
006450                                          COMP-3.
006500         05  WRK-GD-HAVERSINE-C          PIC S9(02)V9(08)
006550                                          COMP-3.
006600         05  WRK-GD-DISTANCE-KM          PIC S9(07)V99
006650                                          COMP-3.
006700         05  WRK-GD-EARTH-RADIUS-KM      PIC S9(05)V9
006750                                          COMP-3
006800                                          VALUE +6371.0.
006850
006900*----------------------------------------------------------------*
006950*    NEWTON'S-METHOD SQUARE ROOT FOR THE HAVERSINE SQRT(A) TERM    *
FR4902*    (0480/0481 IN FDS0100).  WRK-SQRT-INPUT IS ALWAYS 0 TO 1,     *
FR4902*    SO THE FIELD CARRIES PLENTY OF DECIMAL PLACES RATHER THAN    *
FR4902*    INTEGER DIGITS.  AS OF RTN 4902 THIS IS NO LONGER SHARED     *
FR4902*    WITH THE Z-SCORE STANDARD DEVIATION - THAT SQRT NOW USES     *
FR4902*    ITS OWN WRK-VSQ- FIELDS BELOW, WHICH NEED THE OPPOSITE       *
FR4902*    SHAPE (MANY INTEGER DIGITS, A VARIANCE OF DOLLAR AMOUNTS).   *
007030*    12 ITERATIONS IS AMPLE.                                      *
007050*----------------------------------------------------------------*
007100     01  WRK-SQRT-FIELDS.
007150         05  WRK-SQRT-INPUT              PIC S9(02)V9(08)
007200                                          COMP-3.
007250         05  WRK-SQRT-RESULT             PIC S9(02)V9(08)
007300                                          COMP-3.
007350         05  WRK-SQRT-PRIOR              PIC S9(02)V9(08)
007400                                          COMP-3.
007450         05  WRK-SQRT-ITERATIONS         PIC S9(02) COMP.
007460         05  FILLER                      PIC  X(02).
007470
007475*----------------------------------------------------------------*
FR4902*    NEWTON'S-METHOD SQUARE ROOT FOR THE Z-SCORE'S STANDARD        *
FR4902*    DEVIATION (0482/0483 IN FDS0100).  WRK-VSQ-INPUT HOLDS THE   *
FR4902*    VARIANCE BEING ROOTED AND IS CARRIED AT THE SAME 17-DIGIT    *
FR4902*    WIDTH AS WRK-SC-VARIANCE ABOVE SO IT CANNOT TRUNCATE A       *
FR4902*    LEGITIMATE HIGH-DOLLAR SPREAD ON THE WAY IN; WRK-VSQ-RESULT  *
FR4902*    AND -PRIOR HOLD THE CONVERGING ROOT ITSELF, WHICH IS MUCH    *
FR4902*    SMALLER IN MAGNITUDE, SO THEY KEEP 4 DECIMAL PLACES TO       *
FR4902*    MATCH THE SCORING STANDARD'S MINIMUM PRECISION.              *
007478*----------------------------------------------------------------*
007480     01  WRK-VARIANCE-SQRT-FIELDS.
007482         05  WRK-VSQ-INPUT               PIC S9(17)V9
007484                                          COMP-3.
007486         05  WRK-VSQ-RESULT              PIC S9(09)V9(04)
007488                                          COMP-3.
007490         05  WRK-VSQ-PRIOR               PIC S9(09)V9(04)
007492                                          COMP-3.
007494         05  WRK-VSQ-ITERATIONS          PIC S9(02) COMP.
007496         05  FILLER                      PIC  X(02).
007500
007550*----------------------------------------------------------------*
007600*    SINE/COSINE BY TAYLOR SERIES, ARCSINE BY NEWTON'S METHOD      *
007650*    ON THE SINE SERIES - THE SHOP'S COMPILER RELEASE HAS NO       *
007700*    INTRINSIC FUNCTION LIBRARY SO THE GEO-DRIFT RULE GROWS ITS    *
007750*    OWN TRIG.  WRK-TRIG-X IS THE ANGLE IN RADIANS PASSED IN;      *
007800*    WRK-TRIG-SIN/WRK-TRIG-COS ARE THE RESULTS.  WRK-TRIG-Y AND    *
007850*    WRK-TRIG-ASIN ARE THE ARCSINE PARAMETER AND RESULT.           *
007900*----------------------------------------------------------------*
007950     01  WRK-TRIG-FIELDS.
008000         05  WRK-TRIG-X                  PIC S9(02)V9(08)
008050                                          COMP-3.
008100         05  WRK-TRIG-TERM               PIC S9(04)V9(08)
008150                                          COMP-3.
008200         05  WRK-TRIG-SIN                PIC S9(02)V9(08)
008250                                          COMP-3.
008300         05  WRK-TRIG-COS                PIC S9(02)V9(08)
008350                                          COMP-3.
008400         05  WRK-TRIG-DENOM              PIC S9(05)
008450                                          COMP-3.
008500         05  WRK-TRIG-N                  PIC S9(02) COMP.
008550         05  WRK-TRIG-Y                  PIC S9(02)V9(08)
008600                                          COMP-3.
008650         05  WRK-TRIG-ASIN               PIC S9(02)V9(08)
008700                                          COMP-3.
008750         05  WRK-TRIG-ITER               PIC S9(02) COMP.
008760         05  WRK-TRIG-SIN-SAVE           PIC S9(02)V9(08)
008770                                          COMP-3.
008800
008850*----------------------------------------------------------------*
008900*    RUN CONTROL SWITCHES AND COUNTERS.  THE TWO EOF-ON-THE-       *
008910*    SECOND-PASS SWITCHES ARE CARRIED AS STANDALONE 77-LEVELS,     *
008920*    SHOP HABIT FOR A ONE-SHOT FLAG THAT DOES NOT BELONG TO ANY    *
008930*    PARTICULAR GROUP.                                            *
008950*----------------------------------------------------------------*
009000     01  WRK-SWITCHES.
009050         05  WRK-TRANSIN-EOF-SW          PIC  X(01)
009100                                          VALUE 'N'.
009150             88  WRK-TRANSIN-EOF             VALUE 'Y'.
009200         05  WRK-CITYTAB-EOF-SW          PIC  X(01)
009250                                          VALUE 'N'.
009300             88  WRK-CITYTAB-EOF             VALUE 'Y'.
009500         05  WRK-FRAUD-FOUND-SW          PIC  X(01)
009550                                          VALUE 'N'.
009600             88  WRK-FRAUD-FOUND             VALUE 'Y'.
009650         05  WRK-CARD-FOUND-SW           PIC  X(01)
009700                                          VALUE 'N'.
009750             88  WRK-CARD-FOUND              VALUE 'Y'.
009800         05  WRK-BL-FOUND-SW             PIC  X(01)
009850                                          VALUE 'N'.
009900             88  WRK-BL-FOUND                VALUE 'Y'.
009960
009970     77  WRK-TRANSOUT-EOF-SW             PIC  X(01)
009980                                          VALUE 'N'.
009985         88  WRK-TRANSOUT-EOF                VALUE 'Y'.
009990     77  WRK-CT-FOUND-SW                 PIC  X(01)
009995                                          VALUE 'N'.
010000         88  WRK-CT-FOUND                    VALUE 'Y'.
010100
010150*----------------------------------------------------------------*
010200*    RUN TOTAL ACCUMULATORS - CONTROL TOTALS FOR THE LISTINGS    *
010250*----------------------------------------------------------------*
010300     01  WRK-RUN-TOTALS.
010350         05  WRK-RT-RECORDS-READ         PIC S9(07) COMP-3
010400                                          VALUE ZERO.
010450         05  WRK-RT-AMOUNT-TOTAL         PIC S9(11)V99
010500                                          COMP-3 VALUE ZERO.
010550         05  WRK-RT-FLAGGED-COUNT        PIC S9(07) COMP-3
010600                                          VALUE ZERO.
010650         05  WRK-RT-FLAGGED-AMOUNT       PIC S9(11)V99
010700                                          COMP-3 VALUE ZERO.
010750         05  WRK-RT-FLAGGED-RISK-TOTAL   PIC S9(09) COMP-3
010800                                          VALUE ZERO.
010850
010900*----------------------------------------------------------------*
010950*    CITY COORDINATE TABLE - LOADED ONCE FROM CITYTAB.  THE       *
011000*    -FOUND-LAT/-FOUND-LON/-SEARCH-NAME FIELDS ARE THE LOOKUP     *
011050*    PARAMETER/RESULT PAIR USED BY 0428-LOOKUP-CITY.              *
011100*----------------------------------------------------------------*
011150     01  WRK-CITY-AREA.
011200         05  WRK-CT-MAX-CITIES           PIC S9(04) COMP
011250                                          VALUE +500.
011300         05  WRK-CT-CITY-COUNT           PIC S9(04) COMP
011350                                          VALUE ZERO.
011400         05  WRK-CT-TABLE OCCURS 500 TIMES
011450                          INDEXED BY WRK-CT-IDX.
011500             10  WRK-CT-CITY             PIC  X(20).
011550             10  WRK-CT-LAT              PIC  S9(03)V9(04).
011600             10  WRK-CT-LON              PIC  S9(03)V9(04).
011650         05  WRK-CT-SEARCH-NAME          PIC  X(20).
011700         05  WRK-CT-FOUND-LAT            PIC S9(03)V9(04)
011750                                          COMP-3.
011800         05  WRK-CT-FOUND-LON            PIC S9(03)V9(04)
011850                                          COMP-3.
011900
011950*----------------------------------------------------------------*
012000*    REPORT LINE / PAGE CONTROL.  THE PAGE-SIZE CONSTANT IS A      *
012010*    STANDALONE 77-LEVEL - IT NEVER CHANGES DURING THE RUN AND     *
012020*    IS NOT PART OF THE PAGE-NUMBER/LINE-COUNT WORKING PAIR.       *
012050*----------------------------------------------------------------*
012100     01  WRK-PRINT-CONTROLS.
012150         05  WRK-PG-PAGE-NUMBER          PIC S9(04) COMP
012200                                          VALUE ZERO.
012250         05  WRK-PG-LINE-COUNT           PIC S9(04) COMP
012300                                          VALUE ZERO.
012320
012330     77  WRK-PG-LINES-PER-PAGE           PIC S9(04) COMP
012340                                          VALUE +55.
