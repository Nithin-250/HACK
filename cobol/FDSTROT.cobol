000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - FRAUD DETECTION TRANSACTION LOG.  WRITTEN BY THE SCORING *
000300*       ENGINE (SEE FDS0100) FOR EVERY TRANSACTION READ, IN      *
000310*       PROCESSING ORDER.  CARRIES THE ORIGINAL TRANSACTION      *
000320*       PLUS THE FRAUD DECISION MADE AGAINST IT.                 *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 01/14/99  R.OKONKWO  RTN 4410   NEW COPY BOOK
FR4522* 11/09/99  T.MASELLI  RTN 4522   BUILT ON TOP OF FDSTRIN VIA
FR4522*                                 COPY REPLACING SO A LAYOUT
FR4522*                                 CHANGE ONLY HAS TO BE MADE IN
FR4522*                                 ONE PLACE
001100* 02/08/00  T.MASELLI  RTN 4601   RESERVED 2 TRAILING BYTES FOR
001110*                                 THE PLANNED TO-REVIEW-CODE
001150*----------------------------------------------------------------*
001200
001250*----------------------------------------------------------------*
001300*    DECISIONED TRANSACTION RECORD.  RECORD LENGTH 124 BYTES.    *
001350*----------------------------------------------------------------*
001400     01  FDSTROT.
001500         COPY FDSTRIN REPLACING
001510             ==01  FDSTRIN== BY ==05  TO-TRANS-DATA==.     001-102
001550         05  TO-IS-FRAUD                 PIC  X(01).      103-103
001600             88  TO-FRAUD-YES                VALUE 'Y'.
001650             88  TO-FRAUD-NO                 VALUE 'N'.
001700         05  TO-REASON-COUNT              PIC  9(01).      104-104
001750         05  TO-REASON-TABLE.                              105-114
001800             10  TO-REASON-CODES          PIC  X(02)
001850                                          OCCURS 5 TIMES.
001900         05  TO-REASON-CODES-FLAT REDEFINES
001910             TO-REASON-TABLE             PIC  X(10).
002000         05  TO-RISK-SCORE                PIC  9(03).      115-117
002050         05  TO-Z-SCORE                   PIC  9(03)V99.   118-122
002100         05  FILLER                       PIC  X(02).      123-124
