000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - FRAUD DETECTION BLACKLIST ENTRY.  HOLDS ONE BLACKLISTED  *
000300*       IP ADDRESS OR ACCOUNT NUMBER.  THE TABLE IS SEEDED AT    *
000310*       START OF RUN AND GROWS AS FRAUDULENT TRANSACTIONS ARE    *
000320*       DETECTED (SEE 0430-ADD-FRAUD-ACCOUNT IN FDS0100).        *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 01/14/99  R.OKONKWO  RTN 4410   NEW COPY BOOK
000650* 06/02/99  R.OKONKWO  RTN 4488   BL-TYPE 88-LEVELS ADDED SO THE
000660*                                 SCORING ENGINE DOES NOT HARD
000670*                                 CODE 'I' / 'A' LITERALS
000700*----------------------------------------------------------------*
000750
000800*----------------------------------------------------------------*
000850*    BLACKLIST RECORD.  RECORD LENGTH IS FIXED AT 46 BYTES.      *
000900*----------------------------------------------------------------*
001000     01  FDSBLKL.
001050         05  BL-TYPE                     PIC  X(01).      001-001
001100             88  BL-TYPE-IP                  VALUE 'I'.
001150             88  BL-TYPE-ACCOUNT             VALUE 'A'.
001200         05  BL-VALUE                    PIC  X(15).      002-016
001250         05  BL-REASON                   PIC  X(30).      017-046
001300             88  BL-REASON-PREDEFINED        VALUE
001310                 'PREDEFINED                   '.
001350             88  BL-REASON-FRAUD             VALUE
001360                 'FRAUDULENT TRANSACTION       '.
