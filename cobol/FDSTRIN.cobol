000050*****************************************************************
000100* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.OKONKWO    *
000150* YEAR 2000 UPDATED    X  01/14/99     UPDATED BY: R.OKONKWO    *
000200*****************************************************************
000250* FDT - FRAUD DETECTION TRANSACTION LOG.  CREATED BY THE CARD    *
000300*       AUTHORIZATION SWITCH EXTRACT (CAS EXTRACT), ONE RECORD   *
000310*       PER CARD TRANSACTION RECEIVED DURING THE BUSINESS DAY.   *
000350*----------------------------------------------------------------*
000400*                         CHANGE HISTORY                        *
000450*----------------------------------------------------------------*
000500* MOD DATE  BY WHOM    REASON     CHANGE MADE
000550*
000600* 01/14/99  R.OKONKWO  RTN 4410   NEW COPY BOOK - REPLACES THE
000610*                                 OLD AUTH-LOG EXTRACT FORMAT
000650* 06/02/99  R.OKONKWO  RTN 4488   ADDED TR-CLIENT-IP FOR THE
000660*                                 ORIGINATING-ADDRESS PROJECT
FR4488* 11/09/99  T.MASELLI  RTN 4522   DECOMPOSED TR-TIMESTAMP SO THE
FR4488*                                 SCORING ENGINE CAN TEST THE
FR4488*                                 HOUR WITHOUT UNSTRING
000700*----------------------------------------------------------------*
000750
000800*----------------------------------------------------------------*
000850*    TRANSACTION INPUT RECORD - ONE PER CARD TRANSACTION         *
000900*    RECORD LENGTH IS FIXED AT 102 BYTES.  NO RESERVE BYTES --   *
000925*    ANY GROWTH REQUIRES A NEW COPY BOOK REVISION.               *
000950*----------------------------------------------------------------*
001000     01  FDSTRIN.
001050         05  TR-TRANSACTION-ID           PIC  X(12).     001-012
001100         05  TR-TIMESTAMP-GRP.                            013-031
001150             10  TR-TS-YEAR              PIC  9(04).
001200             10  FILLER                  PIC  X(01)
001210                                          VALUE '-'.
001250             10  TR-TS-MONTH             PIC  9(02).
001300             10  FILLER                  PIC  X(01)
001310                                          VALUE '-'.
001350             10  TR-TS-DAY               PIC  9(02).
001400             10  FILLER                  PIC  X(01)
001410                                          VALUE SPACE.
001450             10  TR-TS-HOUR              PIC  9(02).
001500             10  FILLER                  PIC  X(01)
001510                                          VALUE ':'.
001550             10  TR-TS-MINUTE            PIC  9(02).
001600             10  FILLER                  PIC  X(01)
001610                                          VALUE ':'.
001650             10  TR-TS-SECOND            PIC  9(02).
001700         05  TR-TIMESTAMP  REDEFINES
001710             TR-TIMESTAMP-GRP            PIC  X(19).      013-031
001750         05  TR-AMOUNT                   PIC  9(09)V99.   032-042
001800         05  TR-LOCATION                 PIC  X(20).      043-062
001850         05  TR-CARD-TYPE                PIC  X(10).      063-072
001900         05  TR-CURRENCY                 PIC  X(03).      073-075
001950         05  TR-RECIP-ACCOUNT            PIC  X(12).      076-087
002000         05  TR-CLIENT-IP                PIC  X(15).      088-102
